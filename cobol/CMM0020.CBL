000100******************************************************************CM20010
000200* FECHA       : 20/04/2024                                       *CM20020
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *CM20030
000400* APLICACION  : MOVIEMETRIC - ANALITICA DE PELICULAS              *CM20040
000500* PROGRAMA    : CMM0020                                          *CM20050
000600* TIPO        : BATCH                                            *CM20070
000700* DESCRIPCION : LEE EL MAESTRO PELIMAS, CALIFICA CADA PELICULA   *CM20080
000800*             : CON CALIFICACION Y POPULARIDAD PRESENTES, CALCULA*CM20090
000900*             : EL PUNTAJE DE TENDENCIA, ORDENA DESCENDENTE POR  *CM20100
001000*             : PUNTAJE Y ASIGNA RANGO 1..N. ESCRIBE UN REGISTRO *CM20110
001100*             : DIARIO DE TENDENCIA (PELTEND) POR PELICULA       *CM20120
001200*             : SELECCIONADA, PARA LA FECHA DE PROCESO INDICADA  *CM20130
001300*             : POR SYSIN (O LA FECHA DEL SISTEMA SI VIENE VACIA)*CM20140
001400* ARCHIVOS    : PELIMAS=ENTRADA, PELTEND=SALIDA (REEMPLAZA)      *CM20150
001500* ACCION (ES) : C=CALCULAR                                       *CM20160
001600* PROGRAMA(S) : CMMLN01 (LOGARITMO NATURAL)                      *CM20170
001700* BPM/RATIONAL: MM-0002                                          *CM20180
001800******************************************************************CM20190
001900*   BITACORA DE CAMBIOS                                          *CM20200
002000*   FECHA       INIC.  TICKET      DESCRIPCION                   *CM20210
002100*   20/04/2024  PEDR   MM-0002     VERSION INICIAL                *CM20220
002200*   03/06/2024  PEDR   MM-0018     SE USA CMMLN01 PARA EL LOG     *CM20230
002300*                      NATURAL DE VOTOS EN VEZ DE TABLA FIJA      *CM20240
002400*   30/09/2024  EEDR   MM-0026     FECHA DE PROCESO TOMADA DE     *CM20250
002500*                      SYSIN, CON VALOR POR DEFECTO DEL SISTEMA   *CM20260
002600*   14/10/2024  PEDR   MM-0032     SE MUESTRA LA FECHA DE         *CM20270
002700*                      PROCESO CON 4 DIGITOS DE ANIO EN SYSOUT    *CM20280
002800******************************************************************CM20290
002900 IDENTIFICATION DIVISION.                                        CM20300
003000 PROGRAM-ID.                    CMM0020.                         CM20310
003100 AUTHOR.                       ERICK DANIEL RAMIREZ DIVAS.       CM20320
003200 INSTALLATION.                 MOVIEMETRIC ANALYTICS.            CM20330
003300 DATE-WRITTEN.                 11/07/86.                         CM20340
003400 DATE-COMPILED.                                                  CM20350
003500 SECURITY.                     CONFIDENCIAL - USO INTERNO.       CM20360
003600 ENVIRONMENT DIVISION.                                           CM20370
003700 CONFIGURATION SECTION.                                          CM20380
003800 SPECIAL-NAMES.                                                  CM20390
003900     C01 IS TOP-OF-FORM                                          CM20400
004000     UPSI-0 IS WS-0 ON  STATUS IS WKS-TRAZA-ACTIVA                CM20410
004100                   OFF STATUS IS WKS-TRAZA-INACTIVA.              CM20420
004200 INPUT-OUTPUT SECTION.                                           CM20430
004300 FILE-CONTROL.                                                   CM20440
004400     SELECT PELIMAS ASSIGN TO PELIMAS                            CM20450
004500            ORGANIZATION IS SEQUENTIAL                           CM20460
004600            FILE STATUS   IS FS-PELIMAS.                         CM20470
004700     SELECT PELTEND ASSIGN TO PELTEND                            CM20480
004800            ORGANIZATION IS SEQUENTIAL                           CM20490
004900            FILE STATUS   IS FS-PELTEND.                         CM20500
005000     SELECT WORK-TREND ASSIGN TO SORTWK1.                        CM20510
005100 DATA DIVISION.                                                  CM20520
005200 FILE SECTION.                                                   CM20530
005300******************************************************************CM20540
005400*                MAESTRO DE PELICULAS (ENTRADA)                  *CM20550
005500******************************************************************CM20560
005600 FD  PELIMAS.                                                    CM20570
005700     COPY PELIMAS.                                               CM20580
005800******************************************************************CM20590
005900*                TENDENCIA DIARIA (SALIDA)                       *CM20600
006000******************************************************************CM20610
006100 FD  PELTEND.                                                    CM20620
006200 01  REG-PELTEND.                                                CM20630
006300     02  TD-DATE                 PIC 9(08).                     CM20640
006400     02  TD-MOVIE-ID              PIC 9(07).                     CM20650
006500     02  TD-SCORE                 PIC 9(05)V9(04).                CM20660
006600     02  TD-RANK                  PIC 9(05).                     CM20670
006700     02  FILLER                   PIC X(01).                     CM20680
006800******************************************************************CM20690
006900*                TRABAJO DE ORDENAMIENTO (SORT)                  *CM20700
007000******************************************************************CM20710
007100 SD  WORK-TREND.                                                 CM20720
007200 01  WORK-TREND-REC.                                             CM20730
007300     02  WT-SCORE                 PIC 9(05)V9(04).                CM20740
007400     02  WT-MOVIE-ID              PIC 9(07).                     CM20750
007500 01  WORK-TREND-REC-R REDEFINES WORK-TREND-REC.                  CM20760
007600     02  WT-BYTES                 PIC X(16).                     CM20770
007700 WORKING-STORAGE SECTION.                                        CM20780
007800******************************************************************CM20790
007900*               PARAMETRO DE FECHA DE PROCESO (SYSIN)            *CM20800
008000******************************************************************CM20810
008100 01  WKS-PARM-ENTRADA.                                           CM20820
008200     02  WKS-PARM-FECHA           PIC X(08) VALUE SPACES.        CM20830
008300 01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.              CM20840
008400     02  WKS-PARM-FECHA-NUM        PIC 9(08).                     CM20850
008500 01  WKS-FECHA-PROCESO-ENTRADA.                                  CM20860
008600     02  WKS-FECHA-PROCESO        PIC 9(08) VALUE ZEROS.         CM20870
008700 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO-ENTRADA.     CM20880
008800     02  WKS-ANIO-PROC            PIC 9(04).                     CM20890
008900     02  WKS-MES-PROC             PIC 9(02).                     CM20900
009000     02  WKS-DIA-PROC             PIC 9(02).                     CM20910
009100******************************************************************CM20920
009200*               BANDERAS DE CONTROL DE ARCHIVOS                   *CM20930
009300******************************************************************CM20940
009400 01  WKS-BANDERAS.                                                CM20950
009500     02  WKS-FIN-PELIMAS          PIC 9(01) VALUE ZERO.          CM20960
009600         88  FIN-PELIMAS                     VALUE 1.             CM20970
009700     02  WKS-FIN-SORT             PIC 9(01) VALUE ZERO.          CM20980
009800         88  FIN-SORT                        VALUE 1.             CM20990
009900 01  FS-PELIMAS                   PIC X(02) VALUE SPACES.        CM21000
010000 01  FS-PELTEND                   PIC X(02) VALUE SPACES.        CM21010
010100******************************************************************CM21020
010200*               CONTADORES Y ACUMULADORES                        *CM21030
010300******************************************************************CM21040
010400 01  WKS-CONTADORES.                                             CM21050
010500     02  WKS-LEIDOS               PIC 9(07) COMP VALUE ZERO.     CM21060
010600     02  WKS-SELECCIONADOS        PIC 9(07) COMP VALUE ZERO.     CM21070
010700     02  WKS-RANGO                PIC 9(05) COMP VALUE ZERO.     CM21080
010800******************************************************************CM21090
010900*               CAMPOS DE CALCULO DEL PUNTAJE DE TENDENCIA        *CM21100
011000******************************************************************CM21110
011100 01  WKS-VOTOS-MAS-UNO            PIC 9(09)V9(06) COMP-3          CM21120
011200                                  VALUE ZERO.                     CM21130
011300 01  WKS-LN-VOTOS                 PIC S9(03)V9(06) COMP-3         CM21140
011400                                  VALUE ZERO.                     CM21150
011500 01  WKS-PUNTAJE                  PIC S9(05)V9(06) COMP-3         CM21160
011600                                  VALUE ZERO.                     CM21170
011700******************************************************************CM21180
011800*               AREA DE LLAMADA A CMMLN01                         *CM21190
011900******************************************************************CM21200
012000 01  LK-ARGUMENTO                 PIC 9(09)V9(06) VALUE ZERO.     CM21210
012100 01  LK-RESULTADO                 PIC S9(03)V9(06) VALUE ZERO.    CM21220
012200******************************************************************CM21230
012300 PROCEDURE DIVISION.                                              CM21240
012400 000-MAIN SECTION.                                                CM21250
012500     PERFORM 050-INICIO                                          CM21260
012600     SORT WORK-TREND ON DESCENDING KEY WT-SCORE                   CM21270
012700         INPUT PROCEDURE IS 110-CARGA-Y-PUNTEO                   CM21280
012800         OUTPUT PROCEDURE IS 130-ASIGNA-RANGO                     CM21290
012900     PERFORM 900-ESTADISTICAS                                     CM21300
013000     PERFORM 950-CIERRA-ARCHIVOS                                 CM21310
013100     STOP RUN.                                                    CM21320
013200 000-MAIN-E. EXIT.                                                CM21330
013300                                                                  CM21340
013400*    FECHA DE PROCESO: SYSIN O, SI VIENE VACIA, FECHA DEL SISTEMA CM21350
013500 050-INICIO SECTION.                                              CM21360
013600     ACCEPT WKS-PARM-FECHA FROM SYSIN                             CM21370
013700     IF WKS-PARM-FECHA = SPACES OR WKS-PARM-FECHA = ZEROS         CM21380
013800        ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD               CM21390
013900     ELSE                                                         CM21400
014000        MOVE WKS-PARM-FECHA-NUM TO WKS-FECHA-PROCESO              CM21410
014100     END-IF                                                       CM21420
014200     OPEN INPUT  PELIMAS                                          CM21430
014300     OPEN OUTPUT PELTEND                                          CM21440
014400     IF FS-PELIMAS NOT = 0                                        CM21450
014500        DISPLAY ">>> ERROR AL ABRIR PELIMAS, FS=" FS-PELIMAS      CM21460
014600        MOVE 91 TO RETURN-CODE                                    CM21470
014700        STOP RUN                                                  CM21480
014800     END-IF                                                       CM21490
014900     IF FS-PELTEND NOT = 0                                        CM21500
015000        DISPLAY ">>> ERROR AL ABRIR PELTEND, FS=" FS-PELTEND      CM21510
015100        MOVE 91 TO RETURN-CODE                                    CM21520
015200        STOP RUN                                                  CM21530
015300     END-IF.                                                      CM21540
015400 050-INICIO-E. EXIT.                                              CM21550
015500                                                                  CM21560
015600*    PROCEDIMIENTO DE ENTRADA DEL SORT: LEE, CALIFICA Y LIBERA    CM21570
015700 110-CARGA-Y-PUNTEO SECTION.                                      CM21580
015800     PERFORM 120-LEE-PELIMAS                                      CM21590
015900     PERFORM 125-EVALUA-Y-LIBERA UNTIL FIN-PELIMAS.                CM21600
016000 110-CARGA-Y-PUNTEO-E. EXIT.                                       CM21610
016100                                                                  CM21620
016200 120-LEE-PELIMAS SECTION.                                        CM21630
016300     READ PELIMAS                                                CM21640
016400         AT END MOVE 1 TO WKS-FIN-PELIMAS                        CM21650
016500     END-READ.                                                   CM21660
016600 120-LEE-PELIMAS-E. EXIT.                                         CM21670
016700                                                                  CM21680
016800*    SOLO CALIFICACION Y POPULARIDAD PRESENTES ENTRAN AL PUNTAJE  CM21690
016900 125-EVALUA-Y-LIBERA SECTION.                                     CM21700
017000     ADD 1 TO WKS-LEIDOS                                          CM21710
017100     IF PLM-CALIF-PRESENTE AND PLM-POPULARIDAD > ZERO             CM21720
017200        PERFORM 140-CALCULA-PUNTAJE                               CM21730
017300        MOVE WKS-PUNTAJE       TO WT-SCORE                        CM21740
017400        MOVE PLM-ID-PELICULA   TO WT-MOVIE-ID                     CM21750
017500        RELEASE WORK-TREND-REC                                    CM21760
017600        ADD 1 TO WKS-SELECCIONADOS                                CM21770
017700     END-IF                                                       CM21780
017800     PERFORM 120-LEE-PELIMAS.                                     CM21790
017900 125-EVALUA-Y-LIBERA-E. EXIT.                                      CM21800
018000                                                                  CM21810
018100*    PUNTAJE = 0.4*POPULARIDAD + 6*CALIFICACION + 3*LN(VOTOS+1)   CM21820
018200 140-CALCULA-PUNTAJE SECTION.                                     CM21830
018300     COMPUTE WKS-VOTOS-MAS-UNO = PLM-NUM-VOTOS + 1                 CM21840
018400     MOVE WKS-VOTOS-MAS-UNO TO LK-ARGUMENTO                       CM21850
018500     CALL 'CMMLN01' USING LK-ARGUMENTO LK-RESULTADO                CM21860
018600     MOVE LK-RESULTADO TO WKS-LN-VOTOS                             CM21870
018700     COMPUTE WKS-PUNTAJE ROUNDED =                                 CM21880
018800             (PLM-POPULARIDAD * 0.4) +                             CM21890
018900             (PLM-CALIFICACION * 6) +                              CM21900
019000             (WKS-LN-VOTOS * 3).                                   CM21910
019100 140-CALCULA-PUNTAJE-E. EXIT.                                      CM21920
019200                                                                  CM21930
019300*    PROCEDIMIENTO DE SALIDA DEL SORT: ASIGNA RANGO Y ESCRIBE     CM21940
019400 130-ASIGNA-RANGO SECTION.                                        CM21950
019500     MOVE ZERO TO WKS-RANGO                                       CM21960
019600     PERFORM 135-RETORNA-Y-ESCRIBE UNTIL FIN-SORT.                CM21970
019700 130-ASIGNA-RANGO-E. EXIT.                                         CM21980
019800                                                                  CM21990
019900 135-RETORNA-Y-ESCRIBE SECTION.                                    CM22000
020000     RETURN WORK-TREND                                           CM22010
020100         AT END MOVE 1 TO WKS-FIN-SORT                            CM22020
020200     END-RETURN                                                   CM22030
020300     IF NOT FIN-SORT                                              CM22040
020400        ADD 1 TO WKS-RANGO                                        CM22050
020500        MOVE WKS-FECHA-PROCESO TO TD-DATE                         CM22060
020600        MOVE WT-MOVIE-ID       TO TD-MOVIE-ID                     CM22070
020700        MOVE WT-SCORE          TO TD-SCORE                        CM22080
020800        MOVE WKS-RANGO         TO TD-RANK                         CM22090
020900        MOVE SPACES            TO FILLER IN REG-PELTEND            CM22100
021000        WRITE REG-PELTEND                                         CM22110
021100     END-IF.                                                      CM22120
021200 135-RETORNA-Y-ESCRIBE-E. EXIT.                                   CM22130
021300                                                                  CM22140
021400 900-ESTADISTICAS SECTION.                                        CM22150
021500     DISPLAY "***********************************************"   CM22160
021600     DISPLAY "*          CMM0020 - TENDENCIA DIARIA          *"   CM22170
021700     DISPLAY "***********************************************"   CM22180
021800     DISPLAY " PELICULAS LEIDAS          : " WKS-LEIDOS           CM22190
021900     DISPLAY " PELICULAS SELECCIONADAS   : " WKS-SELECCIONADOS    CM22200
022000     DISPLAY "***********************************************".  CM22210
022100 900-ESTADISTICAS-E. EXIT.                                        CM22220
022200                                                                  CM22230
022300 950-CIERRA-ARCHIVOS SECTION.                                      CM22240
022400     CLOSE PELIMAS PELTEND.                                       CM22250
022500 950-CIERRA-ARCHIVOS-E. EXIT.                                     CM22260
