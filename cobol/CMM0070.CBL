000100******************************************************************CM70010
000200* FECHA       : 06/05/2024                                       *CM70020
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *CM70030
000400* APLICACION  : MOVIEMETRIC - ANALITICA DE PELICULAS              *CM70040
000500* PROGRAMA    : CMM0070                                          *CM70070
000600* TIPO        : BATCH                                            *CM70080
000700* DESCRIPCION : LEE EL MAESTRO PELIMAS Y CONSTRUYE EL EXTRACTO   *CM70090
000800*             : DE BUSQUEDA (PELBUSQ) PARA EL MOTOR DE BUSQUEDA  *CM70100
000900*             : EXTERNO. APLANA TITULO, ANIO DE ESTRENO, LISTA   *CM70110
001000*             : DE GENEROS SEPARADA POR COMA, CALIFICACION,       *CM70120
001100*             : VOTOS Y POPULARIDAD. EL MAESTRO NO TRAE SINOPSIS *CM70130
001200*             : (OVERVIEW), POR LO QUE ESE CAMPO SIEMPRE SALE     *CM70140
001300*             : EN BLANCO.                                       *CM70150
001400* ARCHIVOS    : PELIMAS=ENTRADA, PELBUSQ=SALIDA                   *CM70160
001500* ACCION (ES) : C=CREA                                            *CM70170
001600* PROGRAMA(S) : NO APLICA                                         *CM70180
001700* BPM/RATIONAL: MM-0007                                           *CM70190
001800******************************************************************CM70200
001900*   BITACORA DE CAMBIOS                                          *CM70210
002000*   FECHA       INIC.  TICKET      DESCRIPCION                   *CM70220
002100*   06/05/2024  PEDR   MM-0007     VERSION INICIAL                *CM70230
002200*   21/09/2024  EEDR   MM-0025     SE OMITEN GENEROS VACIOS EN    *CM70240
002300*                      LA LISTA Y SE RECORTAN ESPACIOS FINALES   *CM70250
002400*   28/10/2024  PEDR   MM-0037     SIN CAMPOS DE FECHA EN ESTE    *CM70260
002500*                      PROGRAMA, REVISADO SIN HALLAZGOS           *CM70270
002600******************************************************************CM70280
002700 IDENTIFICATION DIVISION.                                        CM70290
002800 PROGRAM-ID.                    CMM0070.                         CM70300
002900 AUTHOR.                       ERICK DANIEL RAMIREZ DIVAS.       CM70310
003000 INSTALLATION.                 MOVIEMETRIC ANALYTICS.            CM70320
003100 DATE-WRITTEN.                 08/04/89.                         CM70330
003200 DATE-COMPILED.                                                  CM70340
003300 SECURITY.                     CONFIDENCIAL - USO INTERNO.       CM70350
003400 ENVIRONMENT DIVISION.                                           CM70360
003500 CONFIGURATION SECTION.                                          CM70370
003600 SPECIAL-NAMES.                                                  CM70380
003700     C01 IS TOP-OF-FORM                                          CM70390
003800     UPSI-0 IS WS-0 ON  STATUS IS WKS-TRAZA-ACTIVA                CM70400
003900                   OFF STATUS IS WKS-TRAZA-INACTIVA.              CM70410
004000 INPUT-OUTPUT SECTION.                                           CM70420
004100 FILE-CONTROL.                                                   CM70430
004200     SELECT PELIMAS ASSIGN TO PELIMAS                            CM70440
004300            ORGANIZATION IS SEQUENTIAL                           CM70450
004400            FILE STATUS   IS FS-PELIMAS.                         CM70460
004500     SELECT PELBUSQ ASSIGN TO PELBUSQ                            CM70470
004600            ORGANIZATION IS SEQUENTIAL                           CM70480
004700            FILE STATUS   IS FS-PELBUSQ.                         CM70490
004800 DATA DIVISION.                                                  CM70500
004900 FILE SECTION.                                                   CM70510
005000******************************************************************CM70520
005100*                MAESTRO DE PELICULAS (ENTRADA)                  *CM70530
005200******************************************************************CM70540
005300 FD  PELIMAS.                                                    CM70550
005400     COPY PELIMAS.                                               CM70560
005500******************************************************************CM70570
005600*                EXTRACTO DE BUSQUEDA (SALIDA)                   *CM70580
005700******************************************************************CM70590
005800 FD  PELBUSQ.                                                    CM70600
005900 01  REG-PELBUSQ.                                                CM70610
006000     02  SX-MOVIE-ID              PIC 9(07).                    CM70620
006100     02  SX-TITLE                 PIC X(40).                    CM70630
006200     02  SX-OVERVIEW              PIC X(80).                    CM70640
006300     02  SX-RELEASE-YEAR          PIC 9(04).                    CM70650
006400     02  SX-GENRE-NAMES           PIC X(60).                    CM70660
006500     02  SX-RATING                PIC 9(02)V9(01).               CM70670
006600     02  SX-VOTE-COUNT            PIC 9(07).                    CM70680
006700     02  SX-POPULARITY            PIC 9(04)V9(02).               CM70690
006800     02  FILLER                   PIC X(01).                    CM70700
006900 WORKING-STORAGE SECTION.                                        CM70710
007000******************************************************************CM70720
007100*               BANDERAS DE CONTROL DE ARCHIVOS                   *CM70730
007200******************************************************************CM70740
007300 01  WKS-BANDERAS.                                                CM70750
007400     02  WKS-FIN-PELIMAS          PIC 9(01) VALUE ZERO.          CM70760
007500         88  FIN-PELIMAS                     VALUE 1.             CM70770
007600 01  FS-PELIMAS                   PIC X(02) VALUE SPACES.        CM70780
007700 01  FS-PELBUSQ                   PIC X(02) VALUE SPACES.        CM70790
007800******************************************************************CM70800
007900*               CONTADORES                                       *CM70810
008000******************************************************************CM70820
008100 01  WKS-CONTADORES.                                             CM70830
008200     02  WKS-LEIDOS               PIC 9(07) COMP VALUE ZERO.     CM70840
008300     02  WKS-ESCRITOS             PIC 9(07) COMP VALUE ZERO.     CM70850
008350 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.                CM70855
008370     02  FILLER                   PIC X(08).                  CM70858
008400******************************************************************CM70860
008500*               AREA DE TRABAJO PARA ARMAR LA LISTA DE GENEROS    *CM70870
008600*               SEPARADA POR COMA, EN ORDEN DE SLOT, OMITIENDO    *CM70880
008700*               LOS SLOTS VACIOS Y RECORTANDO ESPACIOS FINALES    *CM70890
008800******************************************************************CM70900
008900 01  WKS-AREA-GENEROS.                                           CM70910
009000     02  WKS-GENEROS-TEXTO        PIC X(60) VALUE SPACES.        CM70920
009100     02  WKS-NOM-TRABAJO          PIC X(12) VALUE SPACES.        CM70930
009200 01  WKS-AREA-GENEROS-R REDEFINES WKS-AREA-GENEROS.               CM70940
009300     02  FILLER                   PIC X(72).                    CM70950
009400 01  WKS-PTR                      PIC 9(03) COMP VALUE 1.        CM70960
009500 01  WKS-HAY-PREVIO               PIC 9(01) COMP VALUE ZERO.     CM70970
009600     88  HAY-GENERO-PREVIO                 VALUE 1.               CM70980
009700 01  WKS-LONG-NOM                 PIC 9(02) COMP VALUE ZERO.     CM70990
009800 01  WKS-CONT-ESPACIOS            PIC 9(02) COMP VALUE ZERO.     CM71000
009900 01  WKS-IX-SLOT                  PIC 9(01) COMP VALUE ZERO.     CM71010
010000******************************************************************CM71020
010100*               ANIO DE ESTRENO EXTRAIDO DE LA FECHA, VISTA        *CM71030
010200*               ALTERNA PARA VALIDAR QUE EL ANIO VENGA EN CERO     *CM71040
010300*               CUANDO LA FECHA DE ESTRENO NO ESTA PRESENTE        *CM71050
010400******************************************************************CM71060
010500 01  WKS-ANIO-ESTRENO.                                           CM71070
010600     02  WKS-ANIO-SALIDA          PIC 9(04) VALUE ZERO.           CM71080
010700 01  WKS-ANIO-ESTRENO-R REDEFINES WKS-ANIO-ESTRENO.               CM71090
010800     02  FILLER                   PIC X(04).                    CM71100
010900 PROCEDURE DIVISION.                                              CM71110
011000 000-MAIN SECTION.                                                CM71120
011100     PERFORM 050-INICIO                                          CM71130
011200     PERFORM 100-LEE-PELIMAS                                     CM71140
011300     PERFORM 110-CONSTRUYE-Y-ESCRIBE UNTIL FIN-PELIMAS            CM71150
011400     PERFORM 900-ESTADISTICAS                                     CM71160
011500     PERFORM 950-CIERRA-ARCHIVOS                                 CM71170
011600     STOP RUN.                                                    CM71180
011700 000-MAIN-E. EXIT.                                                CM71190
011800                                                                  CM71200
011900 050-INICIO SECTION.                                              CM71210
012000     OPEN INPUT  PELIMAS                                          CM71220
012100     OPEN OUTPUT PELBUSQ                                         CM71230
012200     IF FS-PELIMAS NOT = 0                                        CM71240
012300        DISPLAY ">>> ERROR AL ABRIR PELIMAS, FS=" FS-PELIMAS      CM71250
012400        MOVE 91 TO RETURN-CODE                                    CM71260
012500        STOP RUN                                                  CM71270
012600     END-IF                                                       CM71280
012700     IF FS-PELBUSQ NOT = 0                                        CM71290
012800        DISPLAY ">>> ERROR AL ABRIR PELBUSQ, FS=" FS-PELBUSQ      CM71300
012900        MOVE 91 TO RETURN-CODE                                    CM71310
013000        STOP RUN                                                  CM71320
013100     END-IF.                                                      CM71330
013200 050-INICIO-E. EXIT.                                              CM71340
013300                                                                  CM71350
013400 100-LEE-PELIMAS SECTION.                                         CM71360
013500     READ PELIMAS                                                CM71370
013600         AT END MOVE 1 TO WKS-FIN-PELIMAS                        CM71380
013700     END-READ.                                                   CM71390
013800 100-LEE-PELIMAS-E. EXIT.                                         CM71400
013900                                                                  CM71410
014000 110-CONSTRUYE-Y-ESCRIBE SECTION.                                 CM71420
014100     ADD 1 TO WKS-LEIDOS                                          CM71430
014200     MOVE PLM-ID-PELICULA   TO SX-MOVIE-ID                       CM71440
014300     MOVE PLM-TITULO        TO SX-TITLE                          CM71450
014400     MOVE SPACES            TO SX-OVERVIEW                       CM71460
014500     PERFORM 120-DERIVA-ANIO-ESTRENO                             CM71470
014600     MOVE WKS-ANIO-SALIDA   TO SX-RELEASE-YEAR                   CM71480
014700     PERFORM 130-ARMA-LISTA-GENEROS                              CM71490
014800     MOVE WKS-GENEROS-TEXTO TO SX-GENRE-NAMES                    CM71500
014900     MOVE PLM-CALIFICACION  TO SX-RATING                          CM71510
015000     MOVE PLM-NUM-VOTOS     TO SX-VOTE-COUNT                      CM71520
015100     MOVE PLM-POPULARIDAD   TO SX-POPULARITY                     CM71530
015200     WRITE REG-PELBUSQ                                            CM71540
015300     IF FS-PELBUSQ NOT = 0                                        CM71550
015400        DISPLAY ">>> ERROR AL ESCRIBIR PELBUSQ, FS=" FS-PELBUSQ   CM71560
015500        MOVE 91 TO RETURN-CODE                                    CM71570
015600        STOP RUN                                                  CM71580
015700     END-IF                                                       CM71590
015800     ADD 1 TO WKS-ESCRITOS                                        CM71600
015900     PERFORM 100-LEE-PELIMAS.                                    CM71610
016000 110-CONSTRUYE-Y-ESCRIBE-E. EXIT.                                 CM71620
016100                                                                  CM71630
016200*    SI NO HAY FECHA DE ESTRENO EL ANIO SALE EN CERO               CM71640
016300 120-DERIVA-ANIO-ESTRENO SECTION.                                 CM71650
016400     IF PLM-FECHA-ESTRENO NOT = ZERO                              CM71660
016500        MOVE PLM-ANIO-ESTRENO TO WKS-ANIO-SALIDA                  CM71670
016600     ELSE                                                         CM71680
016700        MOVE ZERO TO WKS-ANIO-SALIDA                              CM71690
016800     END-IF.                                                      CM71700
016900 120-DERIVA-ANIO-ESTRENO-E. EXIT.                                 CM71710
017000                                                                  CM71720
017100*    RECORRE LOS 5 SLOTS DE GENERO EN ORDEN, OMITIENDO LOS         CM71730
017200*    VACIOS, Y ARMA UNA LISTA SEPARADA POR COMA Y ESPACIO          CM71740
017300 130-ARMA-LISTA-GENEROS SECTION.                                  CM71750
017400     MOVE SPACES TO WKS-GENEROS-TEXTO                             CM71760
017500     MOVE 1      TO WKS-PTR                                       CM71770
017600     MOVE ZERO   TO WKS-HAY-PREVIO                                CM71780
017700     PERFORM 140-AGREGA-UN-GENERO                                 CM71790
017800        VARYING WKS-IX-SLOT FROM 1 BY 1                           CM71800
017900        UNTIL WKS-IX-SLOT > 5.                                    CM71810
018000 130-ARMA-LISTA-GENEROS-E. EXIT.                                  CM71820
018100                                                                  CM71830
018200 140-AGREGA-UN-GENERO SECTION.                                    CM71840
018300     MOVE PLM-GEN-NOM(WKS-IX-SLOT) TO WKS-NOM-TRABAJO             CM71850
018400     IF WKS-NOM-TRABAJO NOT = SPACES                              CM71860
018500        IF HAY-GENERO-PREVIO                                      CM71870
018600           STRING ', ' DELIMITED BY SIZE                          CM71880
018700                  INTO WKS-GENEROS-TEXTO                          CM71890
018800                  WITH POINTER WKS-PTR                            CM71900
018900        END-IF                                                    CM71910
019000        MOVE ZERO TO WKS-CONT-ESPACIOS                            CM71920
019100        INSPECT WKS-NOM-TRABAJO TALLYING WKS-CONT-ESPACIOS        CM71930
019200                FOR TRAILING SPACES                               CM71940
019300        COMPUTE WKS-LONG-NOM = 12 - WKS-CONT-ESPACIOS             CM71950
019400        IF WKS-LONG-NOM = ZERO                                    CM71960
019500           MOVE 12 TO WKS-LONG-NOM                                CM71970
019600        END-IF                                                    CM71980
019700        STRING WKS-NOM-TRABAJO (1:WKS-LONG-NOM) DELIMITED BY SIZE CM71990
019800               INTO WKS-GENEROS-TEXTO                             CM72000
019900               WITH POINTER WKS-PTR                               CM72010
020000        MOVE 1 TO WKS-HAY-PREVIO                                  CM72020
020100     END-IF.                                                      CM72030
020200 140-AGREGA-UN-GENERO-E. EXIT.                                    CM72040
020300                                                                  CM72050
020400 900-ESTADISTICAS SECTION.                                        CM72060
020500     DISPLAY "***********************************************"    CM72070
020600     DISPLAY "*       CMM0070 - EXTRACTO DE BUSQUEDA         *"    CM72080
020700     DISPLAY "***********************************************"    CM72090
020800     DISPLAY " PELICULAS LEIDAS          : " WKS-LEIDOS            CM72100
020900     DISPLAY " REGISTROS ESCRITOS        : " WKS-ESCRITOS          CM72110
021000     DISPLAY "***********************************************".   CM72120
021100 900-ESTADISTICAS-E. EXIT.                                        CM72130
021200                                                                  CM72140
021300 950-CIERRA-ARCHIVOS SECTION.                                     CM72150
021400     CLOSE PELIMAS PELBUSQ.                                       CM72160
021500 950-CIERRA-ARCHIVOS-E. EXIT.                                     CM72170
