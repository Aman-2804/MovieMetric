000100******************************************************************CM50010
000200* FECHA       : 29/04/2024                                       *CM50020
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *CM50030
000400* APLICACION  : MOVIEMETRIC - ANALITICA DE PELICULAS              *CM50040
000500* PROGRAMA    : CMM0050                                          *CM50070
000600* TIPO        : BATCH                                            *CM50080
000700* DESCRIPCION : CARGA EN TABLA TODAS LAS PELICULAS CON AL MENOS  *CM50090
000800*             : UN GENERO Y CALIFICACION PRESENTE. PARA CADA     *CM50100
000900*             : PELICULA FUENTE, CALIFICA A LAS DEMAS POR        *CM50110
001000*             : TRASLAPE DE GENERO (JACCARD) Y SIMILITUD DE      *CM50120
001100*             : CALIFICACION, ORDENA LOS CANDIDATOS QUE SUPERAN  *CM50130
001200*             : EL UMBRAL Y ESCRIBE LAS PRIMERAS 10 (PELRECO).   *CM50140
001300* ARCHIVOS    : PELIMAS=ENTRADA, PELRECO=SALIDA (REEMPLAZA)      *CM50150
001400* ACCION (ES) : C=CALCULAR                                       *CM50160
001500* PROGRAMA(S) : NO APLICA                                        *CM50170
001600* BPM/RATIONAL: MM-0005                                          *CM50180
001700******************************************************************CM50190
001800*   BITACORA DE CAMBIOS                                          *CM50200
001900*   FECHA       INIC.  TICKET      DESCRIPCION                   *CM50210
002000*   29/04/2024  PEDR   MM-0005     VERSION INICIAL                *CM50220
002100*   11/08/2024  PEDR   MM-0021     SE AMPLIA LA TABLA DE PELICULAS*CM50230
002200*                      A 3000 ENTRADAS                           *CM50240
002300*   20/10/2024  PEDR   MM-0035     SIN CAMPOS DE FECHA EN ESTE    *CM50250
002400*                      PROGRAMA, REVISADO SIN HALLAZGOS           *CM50260
002500*   02/11/2024  EEDR   MM-0029     UN MOVIMIENTO NUNCA SE         *CM50270
002600*                      RECOMIENDA A SI MISMO                      *CM50280
002700******************************************************************CM50290
002800 IDENTIFICATION DIVISION.                                        CM50300
002900 PROGRAM-ID.                    CMM0050.                         CM50310
003000 AUTHOR.                       ERICK DANIEL RAMIREZ DIVAS.       CM50320
003100 INSTALLATION.                 MOVIEMETRIC ANALYTICS.            CM50330
003200 DATE-WRITTEN.                 30/05/88.                         CM50340
003300 DATE-COMPILED.                                                  CM50350
003400 SECURITY.                     CONFIDENCIAL - USO INTERNO.       CM50360
003500 ENVIRONMENT DIVISION.                                           CM50370
003600 CONFIGURATION SECTION.                                          CM50380
003700 SPECIAL-NAMES.                                                  CM50390
003800     C01 IS TOP-OF-FORM                                          CM50400
003900     UPSI-0 IS WS-0 ON  STATUS IS WKS-TRAZA-ACTIVA                CM50410
004000                   OFF STATUS IS WKS-TRAZA-INACTIVA.              CM50420
004100 INPUT-OUTPUT SECTION.                                           CM50430
004200 FILE-CONTROL.                                                   CM50440
004300     SELECT PELIMAS ASSIGN TO PELIMAS                            CM50450
004400            ORGANIZATION IS SEQUENTIAL                           CM50460
004500            FILE STATUS   IS FS-PELIMAS.                         CM50470
004600     SELECT PELRECO ASSIGN TO PELRECO                            CM50480
004700            ORGANIZATION IS SEQUENTIAL                           CM50490
004800            FILE STATUS   IS FS-PELRECO.                         CM50500
004900     SELECT WORK-REC ASSIGN TO SORTWK1.                          CM50510
005000 DATA DIVISION.                                                  CM50520
005100 FILE SECTION.                                                   CM50530
005200******************************************************************CM50540
005300*                MAESTRO DE PELICULAS (ENTRADA)                  *CM50550
005400******************************************************************CM50560
005500 FD  PELIMAS.                                                    CM50570
005600     COPY PELIMAS.                                               CM50580
005700******************************************************************CM50590
005800*                RECOMENDACIONES (SALIDA)                        *CM50600
005900******************************************************************CM50610
006000 FD  PELRECO.                                                    CM50620
006100 01  REG-PELRECO.                                                CM50630
006200     02  RC-MOVIE-ID               PIC 9(07).                     CM50640
006300     02  RC-REC-MOVIE-ID           PIC 9(07).                     CM50650
006400     02  RC-REC-TITLE              PIC X(40).                     CM50660
006500     02  RC-SCORE                  PIC 9(01)V9(04).                CM50670
006600     02  RC-REC-RATING             PIC 9(02)V9(01).                CM50680
006700     02  RC-SEQ                    PIC 9(02).                     CM50690
006800     02  FILLER                    PIC X(02).                     CM50700
006900******************************************************************CM50710
007000*                TRABAJO DE ORDENAMIENTO DE CANDIDATOS (SORT)    *CM50720
007100******************************************************************CM50730
007200 SD  WORK-REC.                                                   CM50740
007300 01  WORK-REC-REG.                                                CM50750
007400     02  WR-SCORE                  PIC 9(01)V9(04).                CM50760
007500     02  WR-MOVIE-ID               PIC 9(07).                     CM50770
007600     02  WR-TITULO                 PIC X(40).                     CM50780
007700     02  WR-RATING                 PIC 9(02)V9(01).                CM50790
007800 01  WORK-REC-REG-R REDEFINES WORK-REC-REG.                       CM50800
007900     02  WR-BYTES                  PIC X(55).                     CM50810
008000 WORKING-STORAGE SECTION.                                        CM50820
008100******************************************************************CM50830
008200*               BANDERAS DE CONTROL DE ARCHIVOS                   *CM50840
008300******************************************************************CM50850
008400 01  WKS-BANDERAS.                                                CM50860
008500     02  WKS-FIN-PELIMAS          PIC 9(01) VALUE ZERO.          CM50870
008600         88  FIN-PELIMAS                     VALUE 1.             CM50880
008700     02  WKS-FIN-SORT-REC         PIC 9(01) VALUE ZERO.          CM50890
008800         88  FIN-SORT-REC                    VALUE 1.             CM50900
008900 01  FS-PELIMAS                   PIC X(02) VALUE SPACES.        CM50910
009000 01  FS-PELRECO                   PIC X(02) VALUE SPACES.        CM50920
009100******************************************************************CM50930
009200*               CONTADORES                                       *CM50940
009300******************************************************************CM50950
009400 01  WKS-CONTADORES.                                             CM50960
009500     02  WKS-LEIDOS               PIC 9(07) COMP VALUE ZERO.     CM50970
009600     02  WKS-FUENTES-PROCESADAS   PIC 9(07) COMP VALUE ZERO.     CM50980
009700     02  WKS-ESCRITOS             PIC 9(07) COMP VALUE ZERO.     CM50990
009800     02  WKS-SEQ                  PIC 9(02) COMP VALUE ZERO.     CM51000
010000******************************************************************CM51020
010100*               TABLA DE PELICULAS ELEGIBLES (CON GENERO Y       *CM51030
010200*               CALIFICACION) CARGADA EN UNA SOLA PASADA          *CM51040
010300******************************************************************CM51050
010400 01  WKS-CANT-PELIS-TAB           PIC 9(05) COMP VALUE ZERO.     CM51060
010500 01  WKS-TABLA-PELIS.                                             CM51070
010600     02  TP-ENTRADA OCCURS 1 TO 3000 TIMES                       CM51080
010700                DEPENDING ON WKS-CANT-PELIS-TAB                  CM51090
010800                INDEXED BY WKS-IX-FUENTE WKS-IX-CAND.             CM51100
010900         03  TP-ID                PIC 9(07).                     CM51110
011000         03  TP-TITULO            PIC X(40).                     CM51120
011100         03  TP-CALIFICACION      PIC 9(02)V9(01).                CM51130
011200         03  TP-CANT-GENEROS      PIC 9(01) COMP.                 CM51140
011300         03  TP-GEN-ID            PIC 9(04) OCCURS 5 TIMES.       CM51150
011400         03  FILLER               PIC X(05).                     CM51160
011500******************************************************************CM51170
011600*               AREAS DE TRABAJO DEL CALCULO DE PUNTAJE           *CM51180
011700******************************************************************CM51190
011800 01  WKS-IX-GEN-A                 PIC 9(01) COMP VALUE ZERO.     CM51200
011900 01  WKS-IX-GEN-B                 PIC 9(01) COMP VALUE ZERO.     CM51210
012000 01  WKS-INTERSECCION             PIC 9(01) COMP VALUE ZERO.     CM51220
012100 01  WKS-UNION-GENEROS            PIC 9(01) COMP VALUE ZERO.     CM51230
012200 01  WKS-DIF-CALIF                PIC S9(02)V9(01) VALUE ZERO.   CM51240
012300 01  WKS-JACCARD                  PIC 9(01)V9(06) COMP-3         CM51250
012400                                  VALUE ZERO.                    CM51260
012500 01  WKS-JACCARD-GRP REDEFINES WKS-JACCARD.                      CM51270
012600     02  FILLER                   PIC X(04).                     CM51280
012700 01  WKS-SCORE-CALIF              PIC 9(01)V9(06) COMP-3         CM51290
012800                                  VALUE ZERO.                    CM51300
012900 01  WKS-COMBINADO                PIC 9(01)V9(06) COMP-3         CM51310
013000                                  VALUE ZERO.                    CM51320
013100 01  WKS-COMBINADO-GRP REDEFINES WKS-COMBINADO.                  CM51330
013200     02  FILLER                   PIC X(04).                     CM51340
013300 01  WKS-COMBINADO-4D             PIC 9(01)V9(04) VALUE ZERO.     CM51350
013400******************************************************************CM51360
013500 PROCEDURE DIVISION.                                              CM51370
013600 000-MAIN SECTION.                                                CM51380
013700     PERFORM 050-INICIO                                          CM51390
013800     PERFORM 100-CARGA-TABLA-PELICULAS                           CM51400
013900     PERFORM 200-PROCESA-FUENTE VARYING WKS-IX-FUENTE FROM 1     CM51410
014000             BY 1 UNTIL WKS-IX-FUENTE > WKS-CANT-PELIS-TAB        CM51420
014100     PERFORM 900-ESTADISTICAS                                     CM51430
014200     PERFORM 950-CIERRA-ARCHIVOS                                 CM51440
014300     STOP RUN.                                                    CM51450
014400 000-MAIN-E. EXIT.                                                CM51460
014500                                                                  CM51470
014600 050-INICIO SECTION.                                              CM51480
014700     OPEN INPUT  PELIMAS                                          CM51490
014800     OPEN OUTPUT PELRECO                                          CM51500
014900     IF FS-PELIMAS NOT = 0                                        CM51510
015000        DISPLAY ">>> ERROR AL ABRIR PELIMAS, FS=" FS-PELIMAS      CM51520
015100        MOVE 91 TO RETURN-CODE                                    CM51530
015200        STOP RUN                                                  CM51540
015300     END-IF                                                       CM51550
015400     IF FS-PELRECO NOT = 0                                        CM51560
015500        DISPLAY ">>> ERROR AL ABRIR PELRECO, FS=" FS-PELRECO      CM51570
015600        MOVE 91 TO RETURN-CODE                                    CM51580
015700        STOP RUN                                                  CM51590
015800     END-IF.                                                      CM51600
015900 050-INICIO-E. EXIT.                                              CM51610
016000                                                                  CM51620
016100*    CARGA LA TABLA DE PELICULAS ELEGIBLES (1 GENERO Y           *CM51630
016200*    CALIFICACION COMO MINIMO) EN UNA SOLA PASADA DEL MAESTRO    *CM51640
016300 100-CARGA-TABLA-PELICULAS SECTION.                               CM51650
016400     PERFORM 105-LEE-PELIMAS                                      CM51660
016500     PERFORM 110-EVALUA-Y-CARGA UNTIL FIN-PELIMAS.                CM51670
016600 100-CARGA-TABLA-PELICULAS-E. EXIT.                               CM51680
016700                                                                  CM51690
016800 105-LEE-PELIMAS SECTION.                                         CM51700
016900     READ PELIMAS                                                CM51710
017000         AT END MOVE 1 TO WKS-FIN-PELIMAS                        CM51720
017100     END-READ.                                                   CM51730
017200 105-LEE-PELIMAS-E. EXIT.                                         CM51740
017300                                                                  CM51750
017400 110-EVALUA-Y-CARGA SECTION.                                      CM51760
017500     ADD 1 TO WKS-LEIDOS                                          CM51770
017600     IF PLM-CANT-GENEROS > ZERO AND PLM-CALIF-PRESENTE            CM51780
017700        PERFORM 115-AGREGA-A-TABLA                                CM51790
017800     END-IF                                                       CM51800
017900     PERFORM 105-LEE-PELIMAS.                                    CM51810
018000 110-EVALUA-Y-CARGA-E. EXIT.                                      CM51820
018100                                                                  CM51830
018200 115-AGREGA-A-TABLA SECTION.                                      CM51840
018300     ADD 1 TO WKS-CANT-PELIS-TAB                                  CM51850
018400     SET WKS-IX-CAND TO WKS-CANT-PELIS-TAB                        CM51860
018500     MOVE PLM-ID-PELICULA    TO TP-ID           (WKS-IX-CAND)    CM51870
018600     MOVE PLM-TITULO         TO TP-TITULO       (WKS-IX-CAND)    CM51880
018700     MOVE PLM-CALIFICACION   TO TP-CALIFICACION (WKS-IX-CAND)    CM51890
018800     MOVE PLM-CANT-GENEROS   TO TP-CANT-GENEROS (WKS-IX-CAND)    CM51900
018900     MOVE PLM-GEN-ID (1)     TO TP-GEN-ID (WKS-IX-CAND, 1)       CM51910
019000     MOVE PLM-GEN-ID (2)     TO TP-GEN-ID (WKS-IX-CAND, 2)       CM51920
019100     MOVE PLM-GEN-ID (3)     TO TP-GEN-ID (WKS-IX-CAND, 3)       CM51930
019200     MOVE PLM-GEN-ID (4)     TO TP-GEN-ID (WKS-IX-CAND, 4)       CM51940
019300     MOVE PLM-GEN-ID (5)     TO TP-GEN-ID (WKS-IX-CAND, 5).      CM51950
019400 115-AGREGA-A-TABLA-E. EXIT.                                      CM51960
019500                                                                  CM51970
019600*    PARA LA PELICULA FUENTE EN WKS-IX-FUENTE, ORDENA TODOS LOS   CM51980
019700*    CANDIDATOS QUE SUPERAN EL UMBRAL Y ESCRIBE LOS PRIMEROS 10  CM51990
019800 200-PROCESA-FUENTE SECTION.                                      CM52000
019900     SORT WORK-REC ON DESCENDING KEY WR-SCORE                     CM52010
020000         INPUT PROCEDURE IS 210-LIBERA-CANDIDATOS                 CM52020
020100         OUTPUT PROCEDURE IS 230-ASIGNA-TOP-10                    CM52030
020200     ADD 1 TO WKS-FUENTES-PROCESADAS.                             CM52040
020300 200-PROCESA-FUENTE-E. EXIT.                                      CM52050
020400                                                                  CM52060
020500 210-LIBERA-CANDIDATOS SECTION.                                   CM52070
020600     PERFORM 220-EVALUA-CANDIDATO VARYING WKS-IX-CAND FROM 1      CM52080
020700             BY 1 UNTIL WKS-IX-CAND > WKS-CANT-PELIS-TAB.         CM52090
020800 210-LIBERA-CANDIDATOS-E. EXIT.                                   CM52100
020900                                                                  CM52110
021000*    UNA PELICULA NUNCA SE RECOMIENDA A SI MISMA                 CM52120
021100 220-EVALUA-CANDIDATO SECTION.                                    CM52130
021200     IF WKS-IX-CAND NOT = WKS-IX-FUENTE                           CM52140
021300        PERFORM 225-CALCULA-PUNTAJE                               CM52150
021400        IF WKS-COMBINADO > 0.3                                    CM52160
021500           COMPUTE WKS-COMBINADO-4D ROUNDED = WKS-COMBINADO       CM52170
021600           MOVE WKS-COMBINADO-4D       TO WR-SCORE                CM52180
021700           MOVE TP-ID      (WKS-IX-CAND) TO WR-MOVIE-ID           CM52190
021800           MOVE TP-TITULO  (WKS-IX-CAND) TO WR-TITULO             CM52200
021900           MOVE TP-CALIFICACION (WKS-IX-CAND) TO WR-RATING        CM52210
022000           RELEASE WORK-REC-REG                                   CM52220
022100        END-IF                                                    CM52230
022200     END-IF.                                                      CM52240
022300 220-EVALUA-CANDIDATO-E. EXIT.                                    CM52250
022400                                                                  CM52260
022500*    COMBINADO = 0.5*JACCARD(GENEROS) + 0.5*SIMILITUD-CALIF      *CM52270
022600 225-CALCULA-PUNTAJE SECTION.                                     CM52280
022700     MOVE ZERO TO WKS-INTERSECCION                                CM52290
022800     PERFORM 240-CUENTA-INTERSECCION VARYING WKS-IX-GEN-A FROM 1  CM52300
022900             BY 1 UNTIL WKS-IX-GEN-A > TP-CANT-GENEROS            CM52310
023000                                               (WKS-IX-FUENTE)    CM52320
023100     COMPUTE WKS-UNION-GENEROS =                                  CM52330
023200             TP-CANT-GENEROS (WKS-IX-FUENTE) +                    CM52340
023300             TP-CANT-GENEROS (WKS-IX-CAND)   -                    CM52350
023400             WKS-INTERSECCION                                     CM52360
023500     IF WKS-UNION-GENEROS > ZERO                                  CM52370
023600        COMPUTE WKS-JACCARD ROUNDED =                             CM52380
023700                WKS-INTERSECCION / WKS-UNION-GENEROS               CM52390
023800     ELSE                                                         CM52400
023900        MOVE ZERO TO WKS-JACCARD                                  CM52410
024000     END-IF                                                       CM52420
024100     COMPUTE WKS-DIF-CALIF = TP-CALIFICACION (WKS-IX-FUENTE) -    CM52430
024200                             TP-CALIFICACION (WKS-IX-CAND)        CM52440
024300     IF WKS-DIF-CALIF < 0                                         CM52450
024400        COMPUTE WKS-DIF-CALIF = WKS-DIF-CALIF * -1                CM52460
024500     END-IF                                                       CM52470
024600     COMPUTE WKS-SCORE-CALIF ROUNDED =                            CM52480
024700             1 - (WKS-DIF-CALIF / 10)                             CM52490
024800     IF WKS-SCORE-CALIF < 0                                       CM52500
024900        MOVE ZERO TO WKS-SCORE-CALIF                              CM52510
025000     END-IF                                                       CM52520
025100     COMPUTE WKS-COMBINADO ROUNDED =                              CM52530
025200             (WKS-JACCARD * 0.5) + (WKS-SCORE-CALIF * 0.5).       CM52540
025300 225-CALCULA-PUNTAJE-E. EXIT.                                     CM52550
025400                                                                  CM52560
025500*    CUENTA CUANTOS GENEROS DE LA FUENTE TAMBIEN TIENE EL         CM52570
025600*    CANDIDATO (INTERSECCION DE LOS DOS CONJUNTOS DE GENERO)      CM52580
025700 240-CUENTA-INTERSECCION SECTION.                                 CM52590
025800     PERFORM 245-COMPARA-UN-GEN-A VARYING WKS-IX-GEN-B FROM 1     CM52600
025900             BY 1 UNTIL WKS-IX-GEN-B > TP-CANT-GENEROS            CM52610
026000                                               (WKS-IX-CAND).     CM52620
026100 240-CUENTA-INTERSECCION-E. EXIT.                                 CM52630
026200                                                                  CM52640
026300 245-COMPARA-UN-GEN-A SECTION.                                    CM52650
026400     IF TP-GEN-ID (WKS-IX-FUENTE, WKS-IX-GEN-A) =                 CM52660
026500        TP-GEN-ID (WKS-IX-CAND,   WKS-IX-GEN-B)                   CM52670
026600        ADD 1 TO WKS-INTERSECCION                                 CM52680
026700     END-IF.                                                      CM52690
026800 245-COMPARA-UN-GEN-A-E. EXIT.                                    CM52700
026900                                                                  CM52710
027000*    PROCEDIMIENTO DE SALIDA DEL SORT: LAS PRIMERAS 10, EN       *CM52720
027100*    ORDEN DESCENDENTE DE PUNTAJE COMBINADO                       CM52730
027200 230-ASIGNA-TOP-10 SECTION.                                       CM52740
027300     MOVE ZERO TO WKS-SEQ                                         CM52750
027400     MOVE ZERO TO WKS-FIN-SORT-REC                                CM52760
027500     PERFORM 235-RETORNA-Y-ESCRIBE                                CM52770
027600             UNTIL FIN-SORT-REC OR WKS-SEQ = 10.                  CM52780
027700 230-ASIGNA-TOP-10-E. EXIT.                                       CM52790
027800                                                                  CM52800
027900 235-RETORNA-Y-ESCRIBE SECTION.                                   CM52810
028000     RETURN WORK-REC                                              CM52820
028100         AT END MOVE 1 TO WKS-FIN-SORT-REC                        CM52830
028200     END-RETURN                                                   CM52840
028300     IF NOT FIN-SORT-REC                                          CM52850
028400        ADD 1 TO WKS-SEQ                                          CM52860
028500        MOVE TP-ID (WKS-IX-FUENTE) TO RC-MOVIE-ID                 CM52870
028600        MOVE WR-MOVIE-ID           TO RC-REC-MOVIE-ID             CM52880
028700        MOVE WR-TITULO             TO RC-REC-TITLE                CM52890
028800        MOVE WR-SCORE              TO RC-SCORE                    CM52900
028900        MOVE WR-RATING             TO RC-REC-RATING                CM52910
029000        MOVE WKS-SEQ               TO RC-SEQ                      CM52920
029100        MOVE SPACES                TO FILLER IN REG-PELRECO       CM52930
029200        WRITE REG-PELRECO                                        CM52940
029300        ADD 1 TO WKS-ESCRITOS                                     CM52950
029400     END-IF.                                                      CM52960
029500 235-RETORNA-Y-ESCRIBE-E. EXIT.                                   CM52970
029600                                                                  CM52980
029700 900-ESTADISTICAS SECTION.                                        CM52990
029800     DISPLAY "***********************************************"    CM53000
029900     DISPLAY "*          CMM0050 - RECOMENDACIONES           *"    CM53010
030000     DISPLAY "***********************************************"    CM53020
030100     DISPLAY " PELICULAS LEIDAS          : " WKS-LEIDOS            CM53030
030200     DISPLAY " PELICULAS FUENTE PROCESADAS : " WKS-FUENTES-PROCESADAS CM53040
030300     DISPLAY " RECOMENDACIONES ESCRITAS  : " WKS-ESCRITOS          CM53050
030400     DISPLAY "***********************************************".   CM53060
030500 900-ESTADISTICAS-E. EXIT.                                        CM53070
030600                                                                  CM53080
030700 950-CIERRA-ARCHIVOS SECTION.                                     CM53090
030800     CLOSE PELIMAS PELRECO.                                       CM53100
030900 950-CIERRA-ARCHIVOS-E. EXIT.                                     CM53110
