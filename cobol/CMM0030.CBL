000100******************************************************************CM30010
000200* FECHA       : 22/04/2024                                       *CM30020
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *CM30030
000400* APLICACION  : MOVIEMETRIC - ANALITICA DE PELICULAS              *CM30040
000500* PROGRAMA    : CMM0030                                          *CM30050
000600* TIPO        : BATCH                                            *CM30070
000700* DESCRIPCION : LEE EL MAESTRO PELIMAS Y ACUMULA, POR CADA GENERO*CM30080
000800*             : ENCONTRADO EN LOS 5 CUPOS DE GENERO DE CADA       *CM30090
000900*             : PELICULA, EL VOLUMEN TOTAL Y LA SUMA/CONTEO DE   *CM30100
001000*             : CALIFICACIONES DE LAS PELICULAS CALIFICADAS. AL  *CM30110
001100*             : FINAL ESCRIBE UN REGISTRO DE ESTADISTICA POR     *CM30120
001200*             : GENERO (PELGNST) PARA LA FECHA DE PROCESO.       *CM30130
001300* ARCHIVOS    : PELIMAS=ENTRADA, PELGNST=SALIDA (REEMPLAZA)      *CM30150
001400* ACCION (ES) : C=CALCULAR                                       *CM30160
001500* PROGRAMA(S) : NO APLICA                                        *CM30170
001600* BPM/RATIONAL: MM-0003                                          *CM30180
001700******************************************************************CM30190
001800*   BITACORA DE CAMBIOS                                          *CM30200
001900*   FECHA       INIC.  TICKET      DESCRIPCION                   *CM30210
002000*   22/04/2024  PEDR   MM-0003     VERSION INICIAL                *CM30220
002100*   14/07/2024  PEDR   MM-0019     TABLA DE GENEROS AMPLIADA A    *CM30230
002200*                      300 ENTRADAS (SE QUEDABA CORTA EN PRUEBA)  *CM30240
002300*   01/10/2024  EEDR   MM-0027     FECHA DE PROCESO TOMADA DE     *CM30250
002400*                      SYSIN, CON VALOR POR DEFECTO DEL SISTEMA   *CM30260
002500*   15/10/2024  PEDR   MM-0033     SE MUESTRA EL ANIO DE PROCESO  *CM30270
002600*                      CON 4 DIGITOS EN EL ENCABEZADO DEL REPORTE *CM30280
002700******************************************************************CM30290
002800 IDENTIFICATION DIVISION.                                        CM30300
002900 PROGRAM-ID.                    CMM0030.                         CM30310
003000 AUTHOR.                       ERICK DANIEL RAMIREZ DIVAS.       CM30320
003100 INSTALLATION.                 MOVIEMETRIC ANALYTICS.            CM30330
003200 DATE-WRITTEN.                 22/02/85.                         CM30340
003300 DATE-COMPILED.                                                  CM30350
003400 SECURITY.                     CONFIDENCIAL - USO INTERNO.       CM30360
003500 ENVIRONMENT DIVISION.                                           CM30370
003600 CONFIGURATION SECTION.                                          CM30380
003700 SPECIAL-NAMES.                                                  CM30390
003800     C01 IS TOP-OF-FORM                                          CM30400
003900     UPSI-0 IS WS-0 ON  STATUS IS WKS-TRAZA-ACTIVA                CM30410
004000                   OFF STATUS IS WKS-TRAZA-INACTIVA.              CM30420
004100 INPUT-OUTPUT SECTION.                                           CM30430
004200 FILE-CONTROL.                                                   CM30440
004300     SELECT PELIMAS ASSIGN TO PELIMAS                            CM30450
004400            ORGANIZATION IS SEQUENTIAL                           CM30460
004500            FILE STATUS   IS FS-PELIMAS.                         CM30470
004600     SELECT PELGNST ASSIGN TO PELGNST                            CM30480
004700            ORGANIZATION IS SEQUENTIAL                           CM30490
004800            FILE STATUS   IS FS-PELGNST.                         CM30500
004900 DATA DIVISION.                                                  CM30520
005000 FILE SECTION.                                                   CM30530
005100******************************************************************CM30540
005200*                MAESTRO DE PELICULAS (ENTRADA)                  *CM30550
005300******************************************************************CM30560
005400 FD  PELIMAS.                                                    CM30570
005500     COPY PELIMAS.                                               CM30580
005600******************************************************************CM30590
005700*                ESTADISTICA DE GENEROS (SALIDA)                 *CM30600
005800******************************************************************CM30610
005900 FD  PELGNST.                                                    CM30620
006000 01  REG-PELGNST.                                                CM30630
006100     02  GS-DATE                  PIC 9(08).                     CM30640
006200     02  GS-GENRE-ID               PIC 9(04).                     CM30650
006300     02  GS-GENRE-NAME             PIC X(12).                     CM30660
006400     02  GS-AVG-RATING             PIC 9(02)V9(02).                CM30670
006500     02  GS-AVG-FLAG               PIC X(01).                     CM30680
006600     02  GS-VOLUME                 PIC 9(05).                     CM30690
006650     02  FILLER                    PIC X(01).                     CM30695
006700 WORKING-STORAGE SECTION.                                        CM30780
006800******************************************************************CM30790
006900*               PARAMETRO DE FECHA DE PROCESO (SYSIN)            *CM30800
007000******************************************************************CM30810
007100 01  WKS-PARM-ENTRADA.                                           CM30820
007200     02  WKS-PARM-FECHA           PIC X(08) VALUE SPACES.        CM30830
007300 01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.              CM30840
007400     02  WKS-PARM-FECHA-NUM        PIC 9(08).                     CM30850
007500 01  WKS-FECHA-PROCESO-ENTRADA.                                  CM30860
007600     02  WKS-FECHA-PROCESO        PIC 9(08) VALUE ZEROS.         CM30870
007700 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO-ENTRADA.     CM30880
007800     02  WKS-ANIO-PROC            PIC 9(04).                     CM30890
007900     02  WKS-MES-PROC             PIC 9(02).                     CM30900
008000     02  WKS-DIA-PROC             PIC 9(02).                     CM30910
008100******************************************************************CM30920
008200*               BANDERAS DE CONTROL DE ARCHIVOS                   *CM30930
008300******************************************************************CM30940
008400 01  WKS-BANDERAS.                                                CM30950
008500     02  WKS-FIN-PELIMAS          PIC 9(01) VALUE ZERO.          CM30960
008600         88  FIN-PELIMAS                     VALUE 1.             CM30970
008700 01  FS-PELIMAS                   PIC X(02) VALUE SPACES.        CM31000
008800 01  FS-PELGNST                   PIC X(02) VALUE SPACES.        CM31010
008900******************************************************************CM31020
009000*               CONTADORES                                       *CM31030
009100******************************************************************CM31040
009200 01  WKS-CONTADORES.                                             CM31050
009300     02  WKS-LEIDOS               PIC 9(07) COMP VALUE ZERO.     CM31060
009400     02  WKS-ESCRITOS             PIC 9(05) COMP VALUE ZERO.     CM31070
009500     02  WKS-IX-SLOT              PIC 9(01) COMP VALUE ZERO.     CM31080
009600******************************************************************CM31090
009700*               TABLA DE BUSQUEDA DE GENEROS (LEE-Y-ACUMULA)      *CM31100
009800******************************************************************CM31110
009900 01  WKS-GENERO-BUSCADO.                                         CM31120
010000     02  WKS-GENERO-ID-BUS        PIC 9(04) VALUE ZERO.          CM31130
010100     02  WKS-GENERO-NOM-BUS       PIC X(12) VALUE SPACES.        CM31140
010150 01  WKS-GENERO-BUSCADO-R REDEFINES WKS-GENERO-BUSCADO.        CM31145
010170     02  FILLER                   PIC X(16).                 CM31148
010200 01  WKS-CANT-GENEROS-TAB         PIC 9(05) COMP VALUE ZERO.     CM31150
010300 01  WKS-TABLA-GENEROS.                                          CM31160
010400     02  TG-ENTRADA OCCURS 1 TO 300 TIMES                        CM31170
010500                DEPENDING ON WKS-CANT-GENEROS-TAB                CM31180
010600                INDEXED BY WKS-IX-TAB.                           CM31190
010700         03  TG-GENERO-ID         PIC 9(04).                     CM31200
010800         03  TG-GENERO-NOM        PIC X(12).                     CM31210
010900         03  TG-SUMA-CALIF        PIC S9(07)V9(02) COMP-3.       CM31220
011000         03  TG-CONT-CALIF        PIC 9(05) COMP.                CM31230
011100         03  TG-VOLUMEN           PIC 9(05) COMP.                CM31240
011200******************************************************************CM31250
011300 PROCEDURE DIVISION.                                              CM31260
011400 000-MAIN SECTION.                                                CM31270
011500     PERFORM 050-INICIO                                          CM31280
011600     PERFORM 100-LEE-PELIMAS                                     CM31290
011700     PERFORM 110-PROCESA-GENEROS UNTIL FIN-PELIMAS                CM31300
011800     PERFORM 150-ESCRIBE-ESTADISTICAS                            CM31310
011900     PERFORM 900-ESTADISTICAS                                     CM31320
012000     PERFORM 950-CIERRA-ARCHIVOS                                 CM31330
012100     STOP RUN.                                                    CM31340
012200 000-MAIN-E. EXIT.                                                CM31350
012300                                                                  CM31360
012400*    FECHA DE PROCESO: SYSIN O, SI VIENE VACIA, FECHA DEL SISTEMA CM31370
012500 050-INICIO SECTION.                                              CM31380
012600     ACCEPT WKS-PARM-FECHA FROM SYSIN                             CM31390
012700     IF WKS-PARM-FECHA = SPACES OR WKS-PARM-FECHA = ZEROS         CM31400
012800        ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD               CM31410
012900     ELSE                                                         CM31420
013000        MOVE WKS-PARM-FECHA-NUM TO WKS-FECHA-PROCESO              CM31430
013100     END-IF                                                       CM31440
013200     OPEN INPUT  PELIMAS                                          CM31450
013300     OPEN OUTPUT PELGNST                                          CM31460
013400     IF FS-PELIMAS NOT = 0                                        CM31470
013500        DISPLAY ">>> ERROR AL ABRIR PELIMAS, FS=" FS-PELIMAS      CM31480
013600        MOVE 91 TO RETURN-CODE                                    CM31490
013700        STOP RUN                                                  CM31500
013800     END-IF                                                       CM31510
013900     IF FS-PELGNST NOT = 0                                        CM31520
014000        DISPLAY ">>> ERROR AL ABRIR PELGNST, FS=" FS-PELGNST      CM31530
014100        MOVE 91 TO RETURN-CODE                                    CM31540
014200        STOP RUN                                                  CM31550
014300     END-IF.                                                      CM31560
014400 050-INICIO-E. EXIT.                                              CM31570
014500                                                                  CM31580
014600 100-LEE-PELIMAS SECTION.                                         CM31590
014700     READ PELIMAS                                                CM31600
014800         AT END MOVE 1 TO WKS-FIN-PELIMAS                        CM31610
014900     END-READ.                                                   CM31620
015000 100-LEE-PELIMAS-E. EXIT.                                         CM31630
015100                                                                  CM31640
015200*    RECORRE LOS 5 CUPOS DE GENERO DE LA PELICULA EN CURSO        CM31650
015300 110-PROCESA-GENEROS SECTION.                                     CM31660
015400     ADD 1 TO WKS-LEIDOS                                          CM31670
015500     PERFORM 120-EVALUA-SLOT VARYING WKS-IX-SLOT FROM 1 BY 1      CM31680
015600             UNTIL WKS-IX-SLOT > 5                                CM31690
015700     PERFORM 100-LEE-PELIMAS.                                    CM31700
015800 110-PROCESA-GENEROS-E. EXIT.                                     CM31710
015900                                                                  CM31720
016000*    UN CUPO VALIDO (ID DISTINTO DE CERO Y NOMBRE NO EN BLANCO)   CM31730
016100*    ACTUALIZA VOLUMEN Y, SI LA PELICULA TIENE CALIFICACION,      CM31740
016200*    LA SUMA Y EL CONTEO DE CALIFICACION DEL GENERO               CM31750
016300 120-EVALUA-SLOT SECTION.                                         CM31760
016400     IF PLM-GEN-ID (WKS-IX-SLOT) NOT = ZERO AND                  CM31770
016500        PLM-GEN-NOM (WKS-IX-SLOT) NOT = SPACES                   CM31780
016600        MOVE PLM-GEN-ID  (WKS-IX-SLOT) TO WKS-GENERO-ID-BUS       CM31790
016700        MOVE PLM-GEN-NOM (WKS-IX-SLOT) TO WKS-GENERO-NOM-BUS      CM31800
016800        PERFORM 130-BUSCA-O-AGREGA-GENERO                         CM31810
016900        ADD 1 TO TG-VOLUMEN (WKS-IX-TAB)                          CM31820
017000        IF PLM-CALIF-PRESENTE                                     CM31830
017100           ADD PLM-CALIFICACION TO TG-SUMA-CALIF (WKS-IX-TAB)     CM31840
017200           ADD 1 TO TG-CONT-CALIF (WKS-IX-TAB)                    CM31850
017300        END-IF                                                    CM31860
017400     END-IF.                                                      CM31870
017500 120-EVALUA-SLOT-E. EXIT.                                         CM31880
017600                                                                  CM31890
017700*    BUSQUEDA SECUENCIAL EN LA TABLA DE GENEROS VISTOS; SI NO     CM31900
017800*    EXISTE TODAVIA SE AGREGA UNA ENTRADA NUEVA AL FINAL          CM31910
017900 130-BUSCA-O-AGREGA-GENERO SECTION.                               CM31920
018000     SET WKS-IX-TAB TO 1                                          CM31930
018100     SEARCH TG-ENTRADA                                            CM31940
018200        AT END PERFORM 135-AGREGA-NUEVO-GENERO                    CM31950
018300        WHEN TG-GENERO-ID (WKS-IX-TAB) = WKS-GENERO-ID-BUS        CM31960
018400             CONTINUE                                             CM31970
018500     END-SEARCH.                                                  CM31980
018600 130-BUSCA-O-AGREGA-GENERO-E. EXIT.                               CM31990
018700                                                                  CM32000
018800 135-AGREGA-NUEVO-GENERO SECTION.                                 CM32010
018900     ADD 1 TO WKS-CANT-GENEROS-TAB                                CM32020
019000     SET WKS-IX-TAB TO WKS-CANT-GENEROS-TAB                       CM32030
019100     MOVE WKS-GENERO-ID-BUS  TO TG-GENERO-ID  (WKS-IX-TAB)        CM32040
019200     MOVE WKS-GENERO-NOM-BUS TO TG-GENERO-NOM (WKS-IX-TAB)        CM32050
019300     MOVE ZERO TO TG-SUMA-CALIF (WKS-IX-TAB)                      CM32060
019400                  TG-CONT-CALIF (WKS-IX-TAB)                      CM32070
019500                  TG-VOLUMEN    (WKS-IX-TAB).                     CM32080
019600 135-AGREGA-NUEVO-GENERO-E. EXIT.                                 CM32090
019700                                                                  CM32100
019800*    AL FINAL DEL MAESTRO, ESCRIBE UN REGISTRO POR GENERO VISTO   CM32110
019900 150-ESCRIBE-ESTADISTICAS SECTION.                                CM32120
020000     PERFORM 160-ESCRIBE-UN-GENERO VARYING WKS-IX-TAB FROM 1      CM32130
020100             BY 1 UNTIL WKS-IX-TAB > WKS-CANT-GENEROS-TAB.        CM32140
020200 150-ESCRIBE-ESTADISTICAS-E. EXIT.                                CM32150
020300                                                                  CM32160
020400 160-ESCRIBE-UN-GENERO SECTION.                                   CM32170
020500     MOVE WKS-FECHA-PROCESO        TO GS-DATE                     CM32180
020600     MOVE TG-GENERO-ID  (WKS-IX-TAB) TO GS-GENRE-ID                CM32190
020700     MOVE TG-GENERO-NOM (WKS-IX-TAB) TO GS-GENRE-NAME              CM32200
020800     MOVE TG-VOLUMEN    (WKS-IX-TAB) TO GS-VOLUME                  CM32210
020900     IF TG-CONT-CALIF (WKS-IX-TAB) > ZERO                          CM32220
021000        COMPUTE GS-AVG-RATING ROUNDED =                            CM32230
021100                TG-SUMA-CALIF (WKS-IX-TAB) /                       CM32240
021200                TG-CONT-CALIF (WKS-IX-TAB)                         CM32250
021300        MOVE 'Y' TO GS-AVG-FLAG                                    CM32260
021400     ELSE                                                          CM32270
021500        MOVE ZERO TO GS-AVG-RATING                                 CM32280
021600        MOVE 'N'  TO GS-AVG-FLAG                                   CM32290
021700     END-IF                                                        CM32300
021800     WRITE REG-PELGNST                                             CM32310
021900     ADD 1 TO WKS-ESCRITOS.                                        CM32320
022000 160-ESCRIBE-UN-GENERO-E. EXIT.                                    CM32330
022100                                                                   CM32340
022200 900-ESTADISTICAS SECTION.                                         CM32350
022300     DISPLAY "***********************************************"    CM32360
022400     DISPLAY "*         CMM0030 - ESTADISTICA DE GENEROS     *"    CM32370
022500     DISPLAY "***********************************************"    CM32380
022600     DISPLAY " PELICULAS LEIDAS          : " WKS-LEIDOS            CM32390
022700     DISPLAY " GENEROS ESCRITOS          : " WKS-ESCRITOS          CM32400
022800     DISPLAY "***********************************************".   CM32410
022900 900-ESTADISTICAS-E. EXIT.                                         CM32420
023000                                                                   CM32430
023100 950-CIERRA-ARCHIVOS SECTION.                                      CM32440
023200     CLOSE PELIMAS PELGNST.                                        CM32450
023300 950-CIERRA-ARCHIVOS-E. EXIT.                                      CM32460
