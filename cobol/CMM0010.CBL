000100******************************************************************CM10010
000200* FECHA       : 15/04/2024                                       *CM10020
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *CM10030
000400* APLICACION  : MOVIEMETRIC - ANALITICA DE PELICULAS              *CM10040
000500* PROGRAMA    : CMM0010                                          *CM10070
000600* TIPO        : BATCH                                            *CM10080
000700* DESCRIPCION : LEE EL ARCHIVO DE CARGA (PELIENT) RECIBIDO DE LA *CM10090
000800*             : FUENTE EXTERNA Y LO CLASIFICA PARA CONSTRUIR EL   *CM10100
000900*             : MAESTRO PELIMAS: VALIDA LA FECHA DE ESTRENO      *CM10110
001000*             : (TEXTO AAAA-MM-DD), APLICA EL TITULO POR          *CM10120
001100*             : DEFECTO SI VIENE EN BLANCO Y DERIVA LAS BANDERAS *CM10130
001200*             : DE TENDENCIA Y SUBVALORADA AL MOMENTO DE LA       *CM10140
001300*             : CARGA (REGLAS DISTINTAS A LAS DEL PASO BATCH      *CM10150
001400*             : CMM0060).                                        *CM10160
001500* ARCHIVOS    : PELIENT=ENTRADA, PELIMAS=SALIDA                   *CM10170
001600* ACCION (ES) : C=CREA                                            *CM10180
001700* PROGRAMA(S) : NO APLICA                                         *CM10190
001800* BPM/RATIONAL: MM-0001                                           *CM10200
001900******************************************************************CM10210
002000*   BITACORA DE CAMBIOS                                          *CM10220
002100*   FECHA       INIC.  TICKET      DESCRIPCION                   *CM10230
002200*   15/04/2024  PEDR   MM-0001     VERSION INICIAL                *CM10240
002300*   02/06/2024  PEDR   MM-0015     SE AGREGA VALIDACION DE ANIO   *CM10250
002400*                      DE ESTRENO FUERA DE RANGO (ANTERIOR A      *CM10260
002500*                      1870) ADEMAS DEL FORMATO AAAA-MM-DD        *CM10270
002600*   25/09/2024  EEDR   MM-0022     VALIDACION COMPLETA DE DIA     *CM10280
002700*                      SEGUN MES Y ANIO BISIESTO                  *CM10290
002800******************************************************************CM10300
002900 IDENTIFICATION DIVISION.                                        CM10310
003000 PROGRAM-ID.                    CMM0010.                         CM10320
003100 AUTHOR.                       ERICK DANIEL RAMIREZ DIVAS.       CM10330
003200 INSTALLATION.                 MOVIEMETRIC ANALYTICS.            CM10340
003300 DATE-WRITTEN.                 03/12/85.                         CM10350
003400 DATE-COMPILED.                                                  CM10360
003500 SECURITY.                     CONFIDENCIAL - USO INTERNO.       CM10370
003600 ENVIRONMENT DIVISION.                                           CM10380
003700 CONFIGURATION SECTION.                                          CM10390
003800 SPECIAL-NAMES.                                                  CM10400
003900     C01 IS TOP-OF-FORM                                          CM10410
004000     UPSI-0 IS WS-0 ON  STATUS IS WKS-TRAZA-ACTIVA                CM10420
004100                   OFF STATUS IS WKS-TRAZA-INACTIVA.              CM10430
004200 INPUT-OUTPUT SECTION.                                           CM10440
004300 FILE-CONTROL.                                                   CM10450
004400     SELECT PELIENT ASSIGN TO PELIENT                            CM10460
004500            ORGANIZATION IS SEQUENTIAL                           CM10470
004600            FILE STATUS   IS FS-PELIENT.                         CM10480
004700     SELECT PELIMAS ASSIGN TO PELIMAS                            CM10490
004800            ORGANIZATION IS SEQUENTIAL                           CM10500
004900            FILE STATUS   IS FS-PELIMAS.                         CM10510
005000 DATA DIVISION.                                                  CM10520
005100 FILE SECTION.                                                   CM10530
005200******************************************************************CM10540
005300*                ARCHIVO DE CARGA, SIN CLASIFICAR (ENTRADA)      *CM10550
005400******************************************************************CM10560
005500 FD  PELIENT.                                                    CM10570
005600 01  REG-PELIENT.                                                CM10580
005700     02  PLE-ID-PELICULA          PIC 9(07).                    CM10590
005800     02  PLE-TITULO               PIC X(40).                    CM10600
005900     02  PLE-TITULO-ORIGINAL      PIC X(40).                    CM10610
006000     02  PLE-FECHA-ESTRENO-TXT.                                  CM10620
006100         03  PLE-FET-ANIO         PIC 9(04).                    CM10630
006200         03  FILLER               PIC X(01).                    CM10640
006300         03  PLE-FET-MES          PIC 9(02).                    CM10650
006400         03  FILLER               PIC X(01).                    CM10660
006500         03  PLE-FET-DIA          PIC 9(02).                    CM10670
006600     02  PLE-CALIFICACION         PIC 9(02)V9(01).               CM10680
006700     02  PLE-BANDERA-CALIF        PIC X(01).                    CM10690
006800         88  PLE-CALIF-PRESENTE              VALUE 'Y'.          CM10700
006900         88  PLE-CALIF-AUSENTE                VALUE 'N'.          CM10710
007000     02  PLE-NUM-VOTOS            PIC 9(07).                    CM10720
007100     02  PLE-POPULARIDAD          PIC 9(04)V9(02).               CM10730
007200     02  PLE-CANT-GENEROS         PIC 9(01).                    CM10740
007300     02  PLE-GENERO-ID-1          PIC 9(04).                    CM10750
007400     02  PLE-GENERO-ID-2          PIC 9(04).                    CM10760
007500     02  PLE-GENERO-ID-3          PIC 9(04).                    CM10770
007600     02  PLE-GENERO-ID-4          PIC 9(04).                    CM10780
007700     02  PLE-GENERO-ID-5          PIC 9(04).                    CM10790
007800     02  PLE-GENERO-NOM-1         PIC X(12).                    CM10800
007900     02  PLE-GENERO-NOM-2         PIC X(12).                    CM10810
008000     02  PLE-GENERO-NOM-3         PIC X(12).                    CM10820
008100     02  PLE-GENERO-NOM-4         PIC X(12).                    CM10830
008200     02  PLE-GENERO-NOM-5         PIC X(12).                    CM10840
008300     02  PLE-DURACION             PIC 9(03).                    CM10850
008400     02  PLE-PRESUPUESTO          PIC 9(11).                    CM10860
008500     02  PLE-INGRESOS             PIC 9(11).                    CM10870
008600     02  FILLER                   PIC X(01).                    CM10880
008700******************************************************************CM10890
008800*                MAESTRO DE PELICULAS, YA CLASIFICADO (SALIDA)   *CM10900
008900******************************************************************CM10910
009000 FD  PELIMAS.                                                    CM10920
009100     COPY PELIMAS.                                               CM10930
009200 WORKING-STORAGE SECTION.                                        CM10940
009300******************************************************************CM10950
009400*               BANDERAS DE CONTROL DE ARCHIVOS                   *CM10960
009500******************************************************************CM10970
009600 01  WKS-BANDERAS.                                                CM10980
009700     02  WKS-FIN-PELIENT          PIC 9(01) VALUE ZERO.          CM10990
009800         88  FIN-PELIENT                    VALUE 1.             CM11000
009900 01  FS-PELIENT                   PIC X(02) VALUE SPACES.        CM11010
010000 01  FS-PELIMAS                   PIC X(02) VALUE SPACES.        CM11020
010100******************************************************************CM11030
010200*               CONTADORES                                       *CM11040
010300******************************************************************CM11050
010400 01  WKS-CONTADORES.                                             CM11060
010500     02  WKS-LEIDOS               PIC 9(07) COMP VALUE ZERO.     CM11070
010600     02  WKS-ESCRITOS             PIC 9(07) COMP VALUE ZERO.     CM11080
010700     02  WKS-FECHAS-INVALIDAS     PIC 9(07) COMP VALUE ZERO.     CM11090
010800     02  WKS-TITULOS-SUSTITUIDOS  PIC 9(07) COMP VALUE ZERO.     CM11100
010850 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.               CM11095
010870     02  FILLER                   PIC X(16).                 CM11098
010900******************************************************************CM11110
011000*               UMBRALES DE CLASIFICACION AL MOMENTO DE CARGA,    *CM11120
011100*               DELIBERADAMENTE DISTINTOS A LOS DE CMM0060         *CM11130
011200******************************************************************CM11140
011300 01  WKS-UMBRALES.                                                CM11150
011400     02  WKS-POPULARIDAD-TEND     PIC 9(04)V9(02) VALUE 50.00.   CM11160
011500     02  WKS-CALIF-SUBVAL         PIC 9(02)V9(01) VALUE 7.5.     CM11170
011600     02  WKS-VOTOS-SUBVAL         PIC 9(07)       VALUE 1000.    CM11180
011700 01  WKS-UMBRALES-R REDEFINES WKS-UMBRALES.                      CM11190
011800     02  FILLER                   PIC X(16).                    CM11200
011900******************************************************************CM11210
012000*               AREA DE VALIDACION DE LA FECHA DE ESTRENO          *CM11220
012100******************************************************************CM11230
012200 01  WKS-VALIDA-FECHA.                                            CM11240
012300     02  WKS-FECHA-ES-VALIDA      PIC 9(01) VALUE ZERO.           CM11250
012400         88  FECHA-VALIDA                  VALUE 1.               CM11260
012500     02  WKS-DIAS-DEL-MES         PIC 9(02) VALUE ZERO.           CM11270
012600     02  WKS-ANIO-BISIESTO        PIC 9(01) VALUE ZERO.           CM11280
012700         88  ANIO-ES-BISIESTO              VALUE 1.               CM11290
012800     02  WKS-RESIDUO-4            PIC 9(04) VALUE ZERO.           CM11300
012900     02  WKS-RESIDUO-100          PIC 9(04) VALUE ZERO.           CM11310
013000     02  WKS-RESIDUO-400          PIC 9(04) VALUE ZERO.           CM11320
013100 01  WKS-VALIDA-FECHA-R REDEFINES WKS-VALIDA-FECHA.               CM11330
013200     02  FILLER                   PIC X(16).                    CM11340
013300 PROCEDURE DIVISION.                                              CM11350
013400 000-MAIN SECTION.                                                CM11360
013500     PERFORM 050-INICIO                                          CM11370
013600     PERFORM 100-LEE-PELIENT                                     CM11380
013700     PERFORM 200-CARGA-PELICULA UNTIL FIN-PELIENT                CM11390
013800     PERFORM 900-ESTADISTICAS                                     CM11400
013900     PERFORM 950-CIERRA-ARCHIVOS                                 CM11410
014000     STOP RUN.                                                    CM11420
014100 000-MAIN-E. EXIT.                                                CM11430
014200                                                                  CM11440
014300 050-INICIO SECTION.                                              CM11450
014400     OPEN INPUT  PELIENT                                          CM11460
014500     OPEN OUTPUT PELIMAS                                          CM11470
014600     IF FS-PELIENT NOT = 0                                        CM11480
014700        DISPLAY ">>> ERROR AL ABRIR PELIENT, FS=" FS-PELIENT      CM11490
014800        MOVE 91 TO RETURN-CODE                                    CM11500
014900        STOP RUN                                                  CM11510
015000     END-IF                                                       CM11520
015100     IF FS-PELIMAS NOT = 0                                        CM11530
015200        DISPLAY ">>> ERROR AL ABRIR PELIMAS, FS=" FS-PELIMAS      CM11540
015300        MOVE 91 TO RETURN-CODE                                    CM11550
015400        STOP RUN                                                  CM11560
015500     END-IF.                                                      CM11570
015600 050-INICIO-E. EXIT.                                              CM11580
015700                                                                  CM11590
015800 100-LEE-PELIENT SECTION.                                         CM11600
015900     READ PELIENT                                                CM11610
016000         AT END MOVE 1 TO WKS-FIN-PELIENT                        CM11620
016100     END-READ.                                                   CM11630
016200 100-LEE-PELIENT-E. EXIT.                                         CM11640
016300                                                                  CM11650
016400*    PARRAFO PRINCIPAL DE CLASIFICACION, ARMA EL REGISTRO DE       CM11660
016500*    SALIDA CAMPO POR CAMPO Y LO ESCRIBE EN PELIMAS                CM11670
016600 200-CARGA-PELICULA SECTION.                                      CM11680
016700     ADD 1 TO WKS-LEIDOS                                          CM11690
016800     MOVE PLE-ID-PELICULA   TO PLM-ID-PELICULA                   CM11700
016900     PERFORM 230-TITULO-DEFECTO                                  CM11710
017000     PERFORM 210-VALIDA-FECHA                                     CM11720
017100     MOVE PLE-CALIFICACION  TO PLM-CALIFICACION                  CM11730
017200     MOVE PLE-BANDERA-CALIF TO PLM-BANDERA-CALIF                 CM11740
017300     MOVE PLE-NUM-VOTOS     TO PLM-NUM-VOTOS                     CM11750
017400     MOVE PLE-POPULARIDAD   TO PLM-POPULARIDAD                   CM11760
017500     MOVE PLE-CANT-GENEROS  TO PLM-CANT-GENEROS                  CM11770
017600     MOVE PLE-GENERO-ID-1   TO PLM-GENERO-ID-1                   CM11780
017700     MOVE PLE-GENERO-ID-2   TO PLM-GENERO-ID-2                   CM11790
017800     MOVE PLE-GENERO-ID-3   TO PLM-GENERO-ID-3                   CM11800
017900     MOVE PLE-GENERO-ID-4   TO PLM-GENERO-ID-4                   CM11810
018000     MOVE PLE-GENERO-ID-5   TO PLM-GENERO-ID-5                   CM11820
018100     MOVE PLE-GENERO-NOM-1  TO PLM-GENERO-NOM-1                  CM11830
018200     MOVE PLE-GENERO-NOM-2  TO PLM-GENERO-NOM-2                  CM11840
018300     MOVE PLE-GENERO-NOM-3  TO PLM-GENERO-NOM-3                  CM11850
018400     MOVE PLE-GENERO-NOM-4  TO PLM-GENERO-NOM-4                  CM11860
018500     MOVE PLE-GENERO-NOM-5  TO PLM-GENERO-NOM-5                  CM11870
018600     MOVE PLE-DURACION      TO PLM-DURACION                      CM11880
018700     MOVE PLE-PRESUPUESTO   TO PLM-PRESUPUESTO                   CM11890
018800     MOVE PLE-INGRESOS      TO PLM-INGRESOS                      CM11900
018900     PERFORM 220-DERIVA-BANDERAS                                 CM11910
019000     WRITE REG-PELIMAS                                           CM11920
019100     IF FS-PELIMAS NOT = 0                                        CM11930
019200        DISPLAY ">>> ERROR AL ESCRIBIR PELIMAS, FS=" FS-PELIMAS   CM11940
019300        MOVE 91 TO RETURN-CODE                                    CM11950
019400        STOP RUN                                                  CM11960
019500     END-IF                                                       CM11970
019600     ADD 1 TO WKS-ESCRITOS                                        CM11980
019700     PERFORM 100-LEE-PELIENT.                                    CM11990
019800 200-CARGA-PELICULA-E. EXIT.                                      CM12000
019900                                                                  CM12010
020000*    EL TITULO SE USA TAL CUAL; SI VIENE EN BLANCO SE USA EL       CM12020
020100*    TITULO ORIGINAL; SI AMBOS VIENEN EN BLANCO QUEDA EN BLANCO    CM12030
020200 230-TITULO-DEFECTO SECTION.                                      CM12040
020300     IF PLE-TITULO NOT = SPACES                                  CM12050
020400        MOVE PLE-TITULO          TO PLM-TITULO                   CM12060
020500     ELSE                                                         CM12070
020600        IF PLE-TITULO-ORIGINAL NOT = SPACES                      CM12080
020700           MOVE PLE-TITULO-ORIGINAL TO PLM-TITULO                CM12090
020800           ADD 1 TO WKS-TITULOS-SUSTITUIDOS                       CM12100
020900        ELSE                                                      CM12110
021000           MOVE SPACES TO PLM-TITULO                              CM12120
021100        END-IF                                                    CM12130
021200     END-IF.                                                      CM12140
021300 230-TITULO-DEFECTO-E. EXIT.                                      CM12150
021400                                                                  CM12160
021500*    VALIDA AAAA-MM-DD COMO FECHA DE CALENDARIO REAL; SI NO ES     CM12170
021600*    VALIDA LA FECHA DE ESTRENO QUEDA DESCONOCIDA (CEROS)          CM12180
021700 210-VALIDA-FECHA SECTION.                                        CM12190
021800     MOVE ZERO TO WKS-FECHA-ES-VALIDA                            CM12200
021900     IF PLE-FET-ANIO >= 1870                            AND       CM12210
022000        PLE-FET-MES  >= 1 AND PLE-FET-MES  <= 12         AND       CM12220
022100        PLE-FET-DIA  >= 1 AND PLE-FET-DIA  <= 31                  CM12230
022200        PERFORM 215-CALCULA-DIAS-DEL-MES                          CM12240
022300        IF PLE-FET-DIA <= WKS-DIAS-DEL-MES                        CM12250
022400           MOVE 1 TO WKS-FECHA-ES-VALIDA                          CM12260
022500        END-IF                                                    CM12270
022600     END-IF                                                       CM12280
022700     IF FECHA-VALIDA                                              CM12290
022800        MOVE PLE-FECHA-ESTRENO-TXT TO PLM-FECHA-ESTRENO           CM12300
022900     ELSE                                                         CM12310
023000        MOVE ZERO TO PLM-FECHA-ESTRENO                            CM12310
023100        ADD 1 TO WKS-FECHAS-INVALIDAS                             CM12320
023200     END-IF.                                                      CM12330
023300 210-VALIDA-FECHA-E. EXIT.                                        CM12340
023400                                                                  CM12350
023500*    DETERMINA CUANTOS DIAS TIENE EL MES RECIBIDO, CONSIDERANDO    CM12360
023600*    EL ANIO BISIESTO PARA FEBRERO                                CM12370
023700 215-CALCULA-DIAS-DEL-MES SECTION.                                CM12380
023800     EVALUATE PLE-FET-MES                                         CM12390
023900        WHEN 1  MOVE 31 TO WKS-DIAS-DEL-MES                       CM12400
024000        WHEN 3  MOVE 31 TO WKS-DIAS-DEL-MES                       CM12410
024100        WHEN 5  MOVE 31 TO WKS-DIAS-DEL-MES                       CM12420
024200        WHEN 7  MOVE 31 TO WKS-DIAS-DEL-MES                       CM12430
024300        WHEN 8  MOVE 31 TO WKS-DIAS-DEL-MES                       CM12440
024400        WHEN 10 MOVE 31 TO WKS-DIAS-DEL-MES                       CM12450
024500        WHEN 12 MOVE 31 TO WKS-DIAS-DEL-MES                       CM12460
024600        WHEN 4  MOVE 30 TO WKS-DIAS-DEL-MES                       CM12470
024700        WHEN 6  MOVE 30 TO WKS-DIAS-DEL-MES                       CM12480
024800        WHEN 9  MOVE 30 TO WKS-DIAS-DEL-MES                       CM12490
024900        WHEN 11 MOVE 30 TO WKS-DIAS-DEL-MES                       CM12500
025000        WHEN 2  PERFORM 217-CALCULA-BISIESTO                      CM12510
025100                IF ANIO-ES-BISIESTO                               CM12520
025200                   MOVE 29 TO WKS-DIAS-DEL-MES                     CM12530
025300                ELSE                                               CM12540
025400                   MOVE 28 TO WKS-DIAS-DEL-MES                     CM12550
025500                END-IF                                             CM12560
025600     END-EVALUATE.                                                CM12570
025700 215-CALCULA-DIAS-DEL-MES-E. EXIT.                                CM12580
025800 217-CALCULA-BISIESTO SECTION.                                    CM12590
025900     MOVE ZERO TO WKS-ANIO-BISIESTO                               CM12600
026000     DIVIDE PLE-FET-ANIO BY 4   GIVING WKS-RESIDUO-4   REMAINDER  CM12610
026100         WKS-RESIDUO-4                                            CM12620
026200     DIVIDE PLE-FET-ANIO BY 100 GIVING WKS-RESIDUO-100 REMAINDER  CM12630
026300         WKS-RESIDUO-100                                          CM12640
026400     DIVIDE PLE-FET-ANIO BY 400 GIVING WKS-RESIDUO-400 REMAINDER  CM12650
026500     WKS-RESIDUO-400                                               CM12660
026600     IF (WKS-RESIDUO-4 = ZERO AND WKS-RESIDUO-100 NOT = ZERO)      CM12670
026700        OR (WKS-RESIDUO-400 = ZERO)                                CM12800
026800        MOVE 1 TO WKS-ANIO-BISIESTO                                CM12900
026900     END-IF.                                                      CM12910
027000 217-CALCULA-BISIESTO-E. EXIT.                                    CM12700
028000 220-DERIVA-BANDERAS SECTION.                                     CM12940
028100*    TENDENCIA: POPULARIDAD >= 50.00                              CM12950
028200     IF PLE-POPULARIDAD >= WKS-POPULARIDAD-TEND                   CM12960
028300        MOVE 'Y' TO PLM-BANDERA-TENDENCIA                         CM12970
028400     ELSE                                                          CM12980
028500        MOVE 'N' TO PLM-BANDERA-TENDENCIA                         CM12990
028600     END-IF                                                        CM13000
028700*    SUBVALORADA AL INGRESO: CALIFICACION >= 7.5 Y VOTOS < 1000,   CM13010
028800*    REGLA DELIBERADAMENTE DISTINTA A LA DEL PASO BATCH CMM0060    CM13020
028900     IF PLE-CALIF-PRESENTE             AND                        CM13030
029000        PLE-CALIFICACION >= WKS-CALIF-SUBVAL AND                  CM13040
029100        PLE-NUM-VOTOS    <  WKS-VOTOS-SUBVAL                       CM13050
029200        MOVE 'Y' TO PLM-BANDERA-SUBVALORADA                       CM13060
029300     ELSE                                                          CM13070
029400        MOVE 'N' TO PLM-BANDERA-SUBVALORADA                       CM13080
029500     END-IF.                                                      CM13090
029600 220-DERIVA-BANDERAS-E. EXIT.                                     CM13100
029700                                                                  CM13110
029800 900-ESTADISTICAS SECTION.                                        CM13120
029900     DISPLAY "***********************************************"    CM13130
030000     DISPLAY "*       CMM0010 - CARGA Y CLASIFICACION        *"    CM13140
030100     DISPLAY "***********************************************"    CM13150
030200     DISPLAY " PELICULAS LEIDAS          : " WKS-LEIDOS            CM13160
030300     DISPLAY " PELICULAS ESCRITAS        : " WKS-ESCRITOS          CM13170
030400     DISPLAY " FECHAS INVALIDAS          : " WKS-FECHAS-INVALIDAS  CM13180
030500     DISPLAY " TITULOS SUSTITUIDOS       : " WKS-TITULOS-SUSTITUIDOSCM13190
030600     DISPLAY "***********************************************".   CM13200
030700 900-ESTADISTICAS-E. EXIT.                                        CM13210
030800                                                                  CM13220
030900 950-CIERRA-ARCHIVOS SECTION.                                     CM13230
031000     CLOSE PELIENT PELIMAS.                                       CM13240
031100 950-CIERRA-ARCHIVOS-E. EXIT.                                     CM13250
