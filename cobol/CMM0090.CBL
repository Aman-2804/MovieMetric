000100******************************************************************CM90010
000200* FECHA       : 13/05/2024                                       *CM90020
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *CM90030
000400* APLICACION  : MOVIEMETRIC - ANALITICA DE PELICULAS              *CM90040
000500* PROGRAMA    : CMM0090                                          *CM90070
000600* TIPO        : BATCH                                            *CM90080
000700* DESCRIPCION : LEE EL MAESTRO PELIMAS, CALCULA UN PUNTAJE        *CM90090
000800*             : SIMPLE DE TENDENCIA (POPULARIDAD * LN(VOTOS+1))  *CM90100
000900*             : Y ORDENA DESCENDENTE PARA IMPRIMIR EL TOP N       *CM90110
001000*             : (POR DEFECTO 20) EN REPPELI.                     *CM90120
001100* ARCHIVOS    : PELIMAS=ENTRADA, REPPELI=SALIDA                   *CM90130
001200* ACCION (ES) : I=IMPRIME                                        *CM90140
001300* PROGRAMA(S) : CMMLN01 (LOGARITMO NATURAL)                       *CM90150
001400* BPM/RATIONAL: MM-0009                                           *CM90160
001500******************************************************************CM90170
001600*   BITACORA DE CAMBIOS                                          *CM90180
001700*   FECHA       INIC.  TICKET      DESCRIPCION                   *CM90190
001800*   13/05/2024  PEDR   MM-0009     VERSION INICIAL                *CM90200
001900*   02/10/2024  EEDR   MM-0030     TOP N PARAMETRIZABLE POR        *CM90210
002000*                      SYSIN (DEFECTO 20 SI VIENE EN BLANCO)      *CM90220
002100*   04/11/2024  PEDR   MM-0039     SIN CAMPOS DE FECHA EN ESTE    *CM90230
002200*                      PROGRAMA, REVISADO SIN HALLAZGOS           *CM90240
002210*   20/01/2025  EEDR   MM-0041     SE AGREGA PAGINACION AL         *CM90242
002220*                      REPORTE (CORTE DE PAGINA CADA 15 LINEAS)    *CM90244
002300******************************************************************CM90250
002400 IDENTIFICATION DIVISION.                                        CM90260
002500 PROGRAM-ID.                    CMM0090.                         CM90270
002600 AUTHOR.                       ERICK DANIEL RAMIREZ DIVAS.       CM90280
002700 INSTALLATION.                 MOVIEMETRIC ANALYTICS.            CM90290
002800 DATE-WRITTEN.                 17/06/91.                         CM90300
002900 DATE-COMPILED.                                                  CM90310
003000 SECURITY.                     CONFIDENCIAL - USO INTERNO.       CM90320
003100 ENVIRONMENT DIVISION.                                           CM90330
003200 CONFIGURATION SECTION.                                          CM90340
003300 SPECIAL-NAMES.                                                  CM90350
003400     C01 IS TOP-OF-FORM                                          CM90360
003500     UPSI-0 IS WS-0 ON  STATUS IS WKS-TRAZA-ACTIVA                CM90370
003600                   OFF STATUS IS WKS-TRAZA-INACTIVA.              CM90380
003700 INPUT-OUTPUT SECTION.                                           CM90390
003800 FILE-CONTROL.                                                   CM90400
003900     SELECT PELIMAS ASSIGN TO PELIMAS                            CM90410
004000            ORGANIZATION IS SEQUENTIAL                           CM90420
004100            FILE STATUS   IS FS-PELIMAS.                         CM90430
004200     SELECT REPPELI ASSIGN TO REPPELI                            CM90440
004300            ORGANIZATION IS LINE SEQUENTIAL                      CM90450
004400            FILE STATUS   IS FS-REPPELI.                         CM90460
004500 DATA DIVISION.                                                  CM90470
004600 FILE SECTION.                                                   CM90480
004700******************************************************************CM90490
004800*                MAESTRO DE PELICULAS (ENTRADA)                  *CM90500
004900******************************************************************CM90510
005000 FD  PELIMAS.                                                    CM90520
005100     COPY PELIMAS.                                               CM90530
005200******************************************************************CM90540
005300*                REPORTE IMPRESO (SALIDA)                        *CM90550
005400******************************************************************CM90560
005500 FD  REPPELI.                                                    CM90570
005600 01  REG-REPPELI                  PIC X(132).                   CM90580
005700******************************************************************CM90590
005800*                ARCHIVO DE TRABAJO PARA ORDENAR LAS PELICULAS    *CM90600
005900*                POR PUNTAJE DE TENDENCIA SIMPLE, DESCENDENTE     *CM90610
006000******************************************************************CM90620
006100 SD  WORK-LISTA.                                                 CM90630
006200 01  WORK-LISTA-REG.                                             CM90640
006300     02  WL-SCORE                 PIC 9(05)V9(04).               CM90650
006400     02  WL-MOVIE-ID              PIC 9(07).                    CM90660
006500     02  WL-TITULO                PIC X(40).                    CM90670
006600     02  WL-POPULARIDAD           PIC 9(04)V9(02).               CM90680
006700     02  WL-CALIFICACION          PIC 9(02)V9(01).               CM90690
006800     02  WL-VOTOS                 PIC 9(07).                    CM90700
006900 01  WORK-LISTA-REG-R REDEFINES WORK-LISTA-REG.                  CM90710
007000     02  FILLER                   PIC X(72).                    CM90720
007100 WORKING-STORAGE SECTION.                                        CM90730
007200******************************************************************CM90740
007300*               BANDERAS DE CONTROL DE ARCHIVOS Y DEL SORT        *CM90750
007400******************************************************************CM90760
007500 01  WKS-BANDERAS.                                                CM90770
007600     02  WKS-FIN-PELIMAS          PIC 9(01) VALUE ZERO.          CM90780
007700         88  FIN-PELIMAS                    VALUE 1.             CM90790
007800     02  WKS-FIN-SORT-LISTA       PIC 9(01) VALUE ZERO.          CM90800
007900         88  FIN-SORT-LISTA                 VALUE 1.             CM90810
008000 01  FS-PELIMAS                   PIC X(02) VALUE SPACES.        CM90820
008100 01  FS-REPPELI                   PIC X(02) VALUE SPACES.        CM90830
008200******************************************************************CM90840
008300*               PARAMETRO DE ENTRADA CON EL TOP N A IMPRIMIR,      *CM90850
008400*               POR DEFECTO 20 SI SYSIN VIENE EN BLANCO O CERO    *CM90860
008500******************************************************************CM90870
008600 01  WKS-PARM-ENTRADA.                                            CM90880
008700     02  WKS-PARM-TOPE            PIC 9(03) VALUE ZERO.           CM90900
008800 01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.              CM90910
008900     02  FILLER                   PIC X(03).                    CM90920
009000 01  WKS-TOPE-IMPRESION           PIC 9(03) COMP VALUE 20.       CM90930
009010******************************************************************CM90931
009020*               CONTADORES DE PAGINACION DEL REPORTE              *CM90932
009030******************************************************************CM90933
009040 77  WKS-NUM-PAGINA               PIC 9(03) COMP VALUE 1.          CM90934
009050 77  WKS-LINEAS-PAGINA            PIC 9(02) COMP VALUE ZERO.       CM90935
009060 77  WKS-MAX-LINEAS-PAG           PIC 9(02) COMP VALUE 15.         CM90936
009100******************************************************************CM90940
009200*               CONTADORES Y CAMPOS DE CALCULO DEL PUNTAJE         *CM90950
009300******************************************************************CM90960
009400 01  WKS-CONTADORES.                                             CM90970
009500     02  WKS-LEIDOS               PIC 9(07) COMP VALUE ZERO.     CM90980
009600     02  WKS-IMPRESOS             PIC 9(05) COMP VALUE ZERO.     CM90990
009700 01  WKS-VOTOS-MAS-UNO            PIC 9(08)       VALUE ZERO.     CM91000
009800 01  WKS-LN-VOTOS                 PIC S9(04)V9(06) COMP-3         CM91010
009900                                  VALUE ZERO.                    CM91020
010000 01  WKS-PUNTAJE                  PIC 9(05)V9(04) COMP-3         CM91030
010100                                  VALUE ZERO.                    CM91040
010200 01  LK-ARGUMENTO                 PIC 9(09)V9(06) VALUE ZERO.     CM91050
010300 01  LK-RESULTADO                 PIC S9(03)V9(06) VALUE ZERO.    CM91060
010400******************************************************************CM91070
010500*               LINEAS DE ENCABEZADO, DETALLE Y PIE DEL REPORTE   *CM91080
010600******************************************************************CM91090
010700 01  WKS-FECHA-PROCESO.                                          CM91100
010800     02  WKS-FECHA-AAAAMMDD       PIC 9(08) VALUE ZERO.          CM91110
010850 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.            CM91115
010860     02  FILLER                   PIC X(08).                    CM91118
010900 01  WKS-LINEA-ENCABEZADO.                                       CM91120
011000     02  FILLER                   PIC X(03) VALUE SPACES.        CM91130
011100     02  FILLER                   PIC X(32) VALUE                CM91140
011200         "LISTADO SIMPLE DE TENDENCIA -   ".                    CM91150
011300     02  FILLER                   PIC X(13) VALUE                CM91160
011400         " FECHA PROC: ".                                        CM91170
011500     02  WKS-ENC-FECHA            PIC 9(08).                    CM91180
011600     02  FILLER                   PIC X(10) VALUE "  PAGINA: ".   CM91190
011610     02  WKS-ENC-PAGINA           PIC ZZ9.                        CM91192
011620     02  FILLER                   PIC X(63) VALUE SPACES.         CM91194
011700 01  WKS-LINEA-COLUMNAS.                                          CM91200
011800     02  FILLER                   PIC X(03) VALUE SPACES.        CM91210
011900     02  FILLER                   PIC X(06) VALUE "RANK  ".      CM91220
012000     02  FILLER                   PIC X(10) VALUE "MOVIE-ID  ".  CM91230
012100     02  FILLER                   PIC X(32) VALUE                CM91240
012200         "TITLE                           ".                    CM91250
012300     02  FILLER                   PIC X(10) VALUE "POPULARITY".  CM91260
012400     02  FILLER                   PIC X(08) VALUE "RATING  ".    CM91270
012500     02  FILLER                   PIC X(10) VALUE "VOTES     ".  CM91280
012600     02  FILLER                   PIC X(11) VALUE "SCORE      ".CM91290
012700     02  FILLER                   PIC X(42) VALUE SPACES.        CM91300
012800 01  WKS-LINEA-DETALLE.                                           CM91310
012900     02  FILLER                   PIC X(03) VALUE SPACES.        CM91320
013000     02  WKS-DET-RANK             PIC Z9.                        CM91330
013100     02  FILLER                   PIC X(04) VALUE SPACES.        CM91340
013200     02  WKS-DET-MOVIE-ID         PIC ZZZZZZ9.                   CM91350
013300     02  FILLER                   PIC X(03) VALUE SPACES.        CM91360
013400     02  WKS-DET-TITLE            PIC X(30).                    CM91370
013500     02  FILLER                   PIC X(02) VALUE SPACES.        CM91380
013600     02  WKS-DET-POPULARITY       PIC ZZZ9.99.                   CM91390
013700     02  FILLER                   PIC X(01) VALUE SPACES.        CM91400
013800     02  WKS-DET-RATING           PIC Z9.9.                      CM91410
013900     02  FILLER                   PIC X(01) VALUE SPACES.        CM91420
014000     02  WKS-DET-VOTES            PIC Z,ZZZ,ZZ9.                 CM91430
014100     02  FILLER                   PIC X(01) VALUE SPACES.        CM91440
014200     02  WKS-DET-SCORE            PIC ZZZZ9.9999.                CM91450
014300     02  FILLER                   PIC X(48) VALUE SPACES.        CM91460
014400 01  WKS-LINEA-PIE.                                               CM91470
014500     02  FILLER                   PIC X(03) VALUE SPACES.        CM91480
014600     02  FILLER                   PIC X(18) VALUE                CM91490
014700         "MOVIES PRINTED:   ".                                   CM91500
014800     02  WKS-PIE-CANT             PIC ZZ9.                        CM91510
014900     02  FILLER                   PIC X(108) VALUE SPACES.       CM91520
015000 PROCEDURE DIVISION.                                              CM91530
015100 000-MAIN SECTION.                                                CM91540
015200     PERFORM 050-INICIO                                          CM91550
015300     SORT WORK-LISTA                                              CM91560
015400         ON DESCENDING KEY WL-SCORE                               CM91570
015500         INPUT  PROCEDURE IS 110-CARGA-Y-PUNTEO                   CM91580
015600         OUTPUT PROCEDURE IS 140-IMPRIME-TOP-N                    CM91590
015700     PERFORM 900-ESTADISTICAS                                     CM91600
015800     PERFORM 950-CIERRA-ARCHIVOS                                 CM91610
015900     STOP RUN.                                                    CM91620
016000 000-MAIN-E. EXIT.                                                CM91630
016100                                                                  CM91640
016200 050-INICIO SECTION.                                              CM91650
016300     ACCEPT WKS-PARM-ENTRADA FROM SYSIN                           CM91660
016400     IF WKS-PARM-TOPE NOT = ZERO                                  CM91670
016500        MOVE WKS-PARM-TOPE TO WKS-TOPE-IMPRESION                  CM91680
016600     END-IF                                                       CM91690
016700     ACCEPT WKS-FECHA-AAAAMMDD FROM DATE YYYYMMDD                 CM91700
016800     OPEN INPUT  PELIMAS                                          CM91710
016900     OPEN OUTPUT REPPELI                                         CM91720
017000     IF FS-PELIMAS NOT = 0                                        CM91730
017100        DISPLAY ">>> ERROR AL ABRIR PELIMAS, FS=" FS-PELIMAS      CM91740
017200        MOVE 91 TO RETURN-CODE                                    CM91750
017300        STOP RUN                                                  CM91760
017400     END-IF                                                       CM91770
017500     IF FS-REPPELI NOT = 0                                        CM91780
017600        DISPLAY ">>> ERROR AL ABRIR REPPELI, FS=" FS-REPPELI      CM91790
017700        MOVE 91 TO RETURN-CODE                                    CM91800
017800        STOP RUN                                                  CM91810
017900     END-IF.                                                      CM91820
018000 050-INICIO-E. EXIT.                                              CM91830
018100                                                                  CM91840
018200 110-CARGA-Y-PUNTEO SECTION.                                      CM91850
018300     PERFORM 120-LEE-PELIMAS                                      CM91860
018400     PERFORM 125-EVALUA-Y-LIBERA UNTIL FIN-PELIMAS.               CM91870
018500 110-CARGA-Y-PUNTEO-E. EXIT.                                      CM91880
018600                                                                  CM91890
018700 120-LEE-PELIMAS SECTION.                                         CM91900
018800     READ PELIMAS                                                CM91910
018900         AT END MOVE 1 TO WKS-FIN-PELIMAS                        CM91920
019000     END-READ.                                                   CM91930
019100 120-LEE-PELIMAS-E. EXIT.                                         CM91940
019200                                                                  CM91950
019300*    POPULARIDAD Y VOTOS AUSENTES SE TRATAN COMO CERO; NO HAY      CM91960
019400*    FILTRO DE SELECCION, TODAS LAS PELICULAS PARTICIPAN          CM91970
019500 125-EVALUA-Y-LIBERA SECTION.                                      CM91980
019600     ADD 1 TO WKS-LEIDOS                                          CM91990
019700     PERFORM 140-CALCULA-PUNTAJE                                 CM92000
019800     MOVE WKS-PUNTAJE        TO WL-SCORE                         CM92010
019900     MOVE PLM-ID-PELICULA    TO WL-MOVIE-ID                       CM92020
020000     MOVE PLM-TITULO         TO WL-TITULO                        CM92030
020100     MOVE PLM-POPULARIDAD    TO WL-POPULARIDAD                   CM92040
020200     MOVE PLM-CALIFICACION   TO WL-CALIFICACION                  CM92050
020300     MOVE PLM-NUM-VOTOS      TO WL-VOTOS                         CM92060
020400     RELEASE WORK-LISTA-REG                                       CM92070
020500     PERFORM 120-LEE-PELIMAS.                                    CM92080
020600 125-EVALUA-Y-LIBERA-E. EXIT.                                     CM92090
020700                                                                  CM92100
020800*    PUNTAJE = POPULARIDAD * LN(VOTOS + 1)                        CM92110
020900 140-CALCULA-PUNTAJE SECTION.                                     CM92120
021000     COMPUTE WKS-VOTOS-MAS-UNO = PLM-NUM-VOTOS + 1                CM92130
021100     MOVE WKS-VOTOS-MAS-UNO TO LK-ARGUMENTO                       CM92140
021200     CALL 'CMMLN01' USING LK-ARGUMENTO LK-RESULTADO               CM92150
021300     MOVE LK-RESULTADO TO WKS-LN-VOTOS                            CM92160
021400     COMPUTE WKS-PUNTAJE ROUNDED =                                CM92170
021500        PLM-POPULARIDAD * WKS-LN-VOTOS.                           CM92180
021600 140-CALCULA-PUNTAJE-E. EXIT.                                     CM92190
021700                                                                  CM92200
021800*    IMPRIME EL ENCABEZADO Y LOS PRIMEROS N REGISTROS DEVUELTOS   CM92210
021900*    POR EL SORT (YA VIENEN EN ORDEN DE PUNTAJE DESCENDENTE)       CM92220
022000 140-IMPRIME-TOP-N SECTION.                                       CM92230
022100     MOVE WKS-FECHA-AAAAMMDD TO WKS-ENC-FECHA                     CM92240
022110     MOVE WKS-NUM-PAGINA TO WKS-ENC-PAGINA                        CM92242
022120     MOVE ZERO TO WKS-LINEAS-PAGINA                                CM92244
022200     WRITE REG-REPPELI FROM WKS-LINEA-ENCABEZADO                  CM92250
022300     WRITE REG-REPPELI FROM WKS-LINEA-COLUMNAS                    CM92260
022400     MOVE ZERO TO WKS-IMPRESOS                                    CM92270
022500     PERFORM 145-RETORNA-Y-ESCRIBE                                CM92280
022600        UNTIL FIN-SORT-LISTA OR WKS-IMPRESOS = WKS-TOPE-IMPRESION CM92290
022700     MOVE WKS-IMPRESOS TO WKS-PIE-CANT                            CM92300
022800     WRITE REG-REPPELI FROM WKS-LINEA-PIE.                        CM92310
022900 140-IMPRIME-TOP-N-E. EXIT.                                       CM92320
023000                                                                  CM92330
023100 145-RETORNA-Y-ESCRIBE SECTION.                                   CM92340
023200     RETURN WORK-LISTA AT END MOVE 1 TO WKS-FIN-SORT-LISTA        CM92350
023300     END-RETURN                                                   CM92360
023400     IF NOT FIN-SORT-LISTA                                        CM92370
023500        ADD 1 TO WKS-IMPRESOS                                     CM92380
023600        MOVE WKS-IMPRESOS       TO WKS-DET-RANK                  CM92390
023700        MOVE WL-MOVIE-ID        TO WKS-DET-MOVIE-ID               CM92400
023800        MOVE WL-TITULO(1:30)    TO WKS-DET-TITLE                 CM92410
023900        MOVE WL-POPULARIDAD     TO WKS-DET-POPULARITY             CM92420
024000        MOVE WL-CALIFICACION    TO WKS-DET-RATING                 CM92430
024100        MOVE WL-VOTOS           TO WKS-DET-VOTES                 CM92440
024200        MOVE WL-SCORE           TO WKS-DET-SCORE                  CM92450
024300        WRITE REG-REPPELI FROM WKS-LINEA-DETALLE                  CM92460
024310        ADD 1 TO WKS-LINEAS-PAGINA                                CM92462
024320        IF WKS-LINEAS-PAGINA = WKS-MAX-LINEAS-PAG                 CM92464
024330           PERFORM 148-NUEVA-PAGINA                               CM92466
024340        END-IF                                                    CM92468
024400     END-IF.                                                      CM92470
024500 145-RETORNA-Y-ESCRIBE-E. EXIT.                                   CM92480
024600                                                                  CM92490
024700 900-ESTADISTICAS SECTION.                                        CM92500
024800     DISPLAY "***********************************************"    CM92510
024900     DISPLAY "*       CMM0090 - LISTADO SIMPLE DE TENDENCIA  *"    CM92520
025000     DISPLAY "***********************************************"    CM92530
025100     DISPLAY " PELICULAS LEIDAS          : " WKS-LEIDOS            CM92540
025200     DISPLAY " PELICULAS IMPRESAS        : " WKS-IMPRESOS          CM92550
025300     DISPLAY "***********************************************".   CM92560
025400 900-ESTADISTICAS-E. EXIT.                                        CM92570
025500                                                                  CM92580
025600 950-CIERRA-ARCHIVOS SECTION.                                     CM92590
025700     CLOSE PELIMAS REPPELI.                                      CM92600
025800 950-CIERRA-ARCHIVOS-E. EXIT.                                     CM92610
025900                                                                  CM92620
026000*    INICIA UNA NUEVA PAGINA DEL LISTADO; REIMPRIME ENCABEZADO    CM92630
026100*    Y COLUMNAS Y REINICIA EL CONTADOR DE LINEAS                   CM92640
026200 148-NUEVA-PAGINA SECTION.                                        CM92650
026300     ADD 1 TO WKS-NUM-PAGINA                                      CM92660
026400     MOVE WKS-NUM-PAGINA TO WKS-ENC-PAGINA                        CM92670
026500     WRITE REG-REPPELI FROM WKS-LINEA-ENCABEZADO                  CM92680
026600         AFTER ADVANCING C01                                      CM92690
026700     WRITE REG-REPPELI FROM WKS-LINEA-COLUMNAS                    CM92700
026800     MOVE ZERO TO WKS-LINEAS-PAGINA.                              CM92710
026900 148-NUEVA-PAGINA-E. EXIT.                                        CM92720
