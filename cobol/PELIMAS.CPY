000100******************************************************************    PM0010
000200*               P E L I M A S   -   C O P Y   M A E S T R O       *    PM0020
000300******************************************************************    PM0030
000400*   MIEMBRO      : PELIMAS                                        *   PM0040
000500*   APLICACION   : MOVIEMETRIC - ANALITICA DE PELICULAS            *   PM0050
000600*   DESCRIPCION  : LAYOUT DEL MAESTRO DE PELICULAS (PELIMAS), UN   *   PM0060
000700*                : REGISTRO POR PELICULA, USADO POR TODOS LOS     *   PM0070
000800*                : PROGRAMAS DE LA SUITE CMM00nn QUE LEEN O        *   PM0080
000900*                : REESCRIBEN EL MAESTRO.                         *   PM0090
001000*                : SE INCLUYE CON "COPY PELIMAS." DESPUES DE CADA *   PM0100
001100*                : FD QUE DESCRIBA EL ARCHIVO PELIMAS.             *  PM0110
001200*----------------------------------------------------------------*    PM0120
001300*   BITACORA DE CAMBIOS                                           *   PM0130
001400*   FECHA       INIC.  TICKET      DESCRIPCION                    *   PM0140
001500*   14/02/2024  PEDR   MM-0001     VERSION INICIAL DEL MAESTRO     *   PM0150
001600*   03/05/2024  PEDR   MM-0014     SE AGREGA BANDERA DE TENDENCIA  *   PM0160
001700*   11/09/2024  EEDR   MM-0022     SE AGREGA BANDERA SUBVALORADA   *   PM0170
001800*   15/10/2024  PEDR   MM-0041     REVISION DE CAMPOS DE FECHA     *   PM0180
001900*                      PARA CONFIRMAR ANIO EN 4 DIGITOS            *   PM0190
002000******************************************************************    PM0200
002100 01  REG-PELIMAS.                                                     PM0210
002200*        ------------->   IDENTIFICACION DE LA PELICULA                PM0220
002300     02  PLM-ID-PELICULA           PIC 9(07).                         PM0230
002400     02  PLM-TITULO                PIC X(40).                         PM0240
002500*        ------------->   FECHA DE ESTRENO, YYYYMMDD, 0 = DESCONOCIDA  PM0250
002600     02  PLM-FECHA-ESTRENO         PIC 9(08).                         PM0260
002700     02  PLM-FECHA-ESTRENO-R REDEFINES PLM-FECHA-ESTRENO.             PM0270
002800         03  PLM-ANIO-ESTRENO      PIC 9(04).                         PM0280
002900         03  PLM-MES-ESTRENO       PIC 9(02).                         PM0290
003000         03  PLM-DIA-ESTRENO       PIC 9(02).                         PM0300
003100*        ------------->   CALIFICACION PROMEDIO DE AUDIENCIA 0-10      PM0310
003200     02  PLM-CALIFICACION         PIC 9(02)V9(01).                    PM0320
003300     02  PLM-BANDERA-CALIF        PIC X(01).                         PM0330
003400         88  PLM-CALIF-PRESENTE            VALUE 'Y'.                 PM0340
003500         88  PLM-CALIF-AUSENTE             VALUE 'N'.                 PM0350
003600     02  PLM-NUM-VOTOS            PIC 9(07).                         PM0360
003700     02  PLM-POPULARIDAD          PIC 9(04)V9(02).                    PM0370
003800*        ------------->   GENEROS, HASTA 5 POR PELICULA               PM0380
003900     02  PLM-CANT-GENEROS         PIC 9(01).                         PM0390
004000     02  PLM-GENERO-ID-1          PIC 9(04).                         PM0400
004100     02  PLM-GENERO-ID-2          PIC 9(04).                         PM0410
004200     02  PLM-GENERO-ID-3          PIC 9(04).                         PM0420
004300     02  PLM-GENERO-ID-4          PIC 9(04).                         PM0430
004400     02  PLM-GENERO-ID-5          PIC 9(04).                         PM0440
004500     02  PLM-GENERO-NOM-1         PIC X(12).                         PM0450
004600     02  PLM-GENERO-NOM-2         PIC X(12).                         PM0460
004700     02  PLM-GENERO-NOM-3         PIC X(12).                         PM0470
004800     02  PLM-GENERO-NOM-4         PIC X(12).                         PM0480
004900     02  PLM-GENERO-NOM-5         PIC X(12).                         PM0490
005000*        ------------->   VISTA DE TABLA DE LOS GENEROS (BUSQUEDA)    PM0500
005100     02  PLM-GENERO-ID-BLOQUE REDEFINES                               PM0510
005200                 PLM-GENERO-ID-1  PLM-GENERO-ID-2  PLM-GENERO-ID-3    PM0520
005300                 PLM-GENERO-ID-4  PLM-GENERO-ID-5.                    PM0530
005400         03  PLM-GEN-ID   PIC 9(04) OCCURS 5 TIMES                    PM0540
005500                          INDEXED BY PLM-IX-GEN.                      PM0550
005600     02  PLM-GENERO-NOM-BLOQUE REDEFINES                              PM0560
005700                 PLM-GENERO-NOM-1 PLM-GENERO-NOM-2 PLM-GENERO-NOM-3   PM0570
005800                 PLM-GENERO-NOM-4 PLM-GENERO-NOM-5.                   PM0580
005900         03  PLM-GEN-NOM  PIC X(12) OCCURS 5 TIMES                    PM0590
006000                          INDEXED BY PLM-IX-NOM.                      PM0600
006050*        ------------->   DATOS DE TAQUILLA Y DURACION                PM0605
006100     02  PLM-DURACION             PIC 9(03).                         PM0610
006200     02  PLM-PRESUPUESTO          PIC 9(11).                         PM0620
006300     02  PLM-INGRESOS             PIC 9(11).                         PM0630
006400*        ------------->   BANDERAS DE CLASIFICACION DE LA PELICULA    PM0640
006500     02  PLM-BANDERA-TENDENCIA    PIC X(01).                         PM0650
006600         88  PLM-ES-TENDENCIA              VALUE 'Y'.                 PM0660
006700     02  PLM-BANDERA-SUBVALORADA  PIC X(01).                         PM0670
006800         88  PLM-ES-SUBVALORADA            VALUE 'Y'.                 PM0680
006900*        ------------->   RELLENO AL ANCHO DE REGISTRO DE 315 BYTES   PM0690
007000     02  FILLER                   PIC X(135).                        PM0700
