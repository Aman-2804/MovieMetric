000100******************************************************************CM40010
000200* FECHA       : 24/04/2024                                       *CM40020
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *CM40030
000400* APLICACION  : MOVIEMETRIC - ANALITICA DE PELICULAS              *CM40040
000500* PROGRAMA    : CMM0040                                          *CM40050
000600* TIPO        : BATCH                                            *CM40070
000700* DESCRIPCION : LEE EL MAESTRO PELIMAS Y ACUMULA SUMA/CONTEO DE  *CM40080
000900*             : CALIFICACION POR DECADA DE ESTRENO (SOLO         *CM40100
001000*             : PELICULAS CON FECHA Y CALIFICACION PRESENTES).   *CM40110
001100*             : ESCRIBE UN REGISTRO POR DECADA (PELDECA), EN     *CM40120
001200*             : ORDEN ASCENDENTE, APROVECHANDO QUE LA TABLA DE   *CM40130
001300*             : TRABAJO SE INDEXA DIRECTAMENTE POR DECADA.       *CM40140
001400* ARCHIVOS    : PELIMAS=ENTRADA, PELDECA=SALIDA (REEMPLAZA)      *CM40150
001500* ACCION (ES) : C=CALCULAR                                       *CM40160
001600* PROGRAMA(S) : NO APLICA                                        *CM40170
001700* BPM/RATIONAL: MM-0004                                          *CM40180
001800******************************************************************CM40190
001900*   BITACORA DE CAMBIOS                                          *CM40200
002000*   FECHA       INIC.  TICKET      DESCRIPCION                   *CM40210
002100*   24/04/2024  PEDR   MM-0004     VERSION INICIAL                *CM40220
002200*   19/08/2024  EEDR   MM-0023     TABLA DE DECADAS INDEXADA      *CM40230
002300*                      DIRECTAMENTE (SE QUITA BUSQUEDA SECUENCIAL)*CM40240
002400*   21/10/2024  EEDR   MM-0034     SE AGREGA VALIDACION DE ANIOS  *CM40250
002500*                      ANTERIORES A 1800 AL CALCULAR LA DECADA    *CM40260
002600******************************************************************CM40270
002700 IDENTIFICATION DIVISION.                                        CM40280
002800 PROGRAM-ID.                    CMM0040.                         CM40290
002900 AUTHOR.                       ERICK DANIEL RAMIREZ DIVAS.       CM40300
003000 INSTALLATION.                 MOVIEMETRIC ANALYTICS.            CM40310
003100 DATE-WRITTEN.                 14/09/87.                         CM40320
003200 DATE-COMPILED.                                                  CM40330
003300 SECURITY.                     CONFIDENCIAL - USO INTERNO.       CM40340
003400 ENVIRONMENT DIVISION.                                           CM40350
003500 CONFIGURATION SECTION.                                          CM40360
003600 SPECIAL-NAMES.                                                  CM40370
003700     C01 IS TOP-OF-FORM                                          CM40380
003800     UPSI-0 IS WS-0 ON  STATUS IS WKS-TRAZA-ACTIVA                CM40390
003900                   OFF STATUS IS WKS-TRAZA-INACTIVA.              CM40400
004000 INPUT-OUTPUT SECTION.                                           CM40410
004100 FILE-CONTROL.                                                   CM40420
004200     SELECT PELIMAS ASSIGN TO PELIMAS                            CM40430
004300            ORGANIZATION IS SEQUENTIAL                           CM40440
004400            FILE STATUS   IS FS-PELIMAS.                         CM40450
004500     SELECT PELDECA ASSIGN TO PELDECA                            CM40460
004600            ORGANIZATION IS SEQUENTIAL                           CM40470
004700            FILE STATUS   IS FS-PELDECA.                         CM40480
004800 DATA DIVISION.                                                  CM40490
004900 FILE SECTION.                                                   CM40500
005000******************************************************************CM40510
005100*                MAESTRO DE PELICULAS (ENTRADA)                  *CM40520
005200******************************************************************CM40530
005300 FD  PELIMAS.                                                    CM40540
005400     COPY PELIMAS.                                               CM40550
005500******************************************************************CM40560
005600*                CALIFICACION POR DECADA (SALIDA)                *CM40570
005700******************************************************************CM40580
005800 FD  PELDECA.                                                    CM40590
005900 01  REG-PELDECA.                                                CM40600
006000     02  RD-DECADE                 PIC 9(04).                    CM40610
006100     02  RD-AVG-RATING             PIC 9(02)V9(02).                CM40620
006200     02  RD-MOVIE-COUNT            PIC 9(05).                     CM40630
006250     02  FILLER                    PIC X(01).                     CM40635
006260 01  REG-PELDECA-R REDEFINES REG-PELDECA.                     CM40637
006270     02  FILLER                    PIC X(14).                CM40638
006300 WORKING-STORAGE SECTION.                                        CM40640
006400******************************************************************CM40650
006500*               BANDERAS DE CONTROL DE ARCHIVOS                   *CM40660
006600******************************************************************CM40670
006700 01  WKS-BANDERAS.                                                CM40680
006800     02  WKS-FIN-PELIMAS          PIC 9(01) VALUE ZERO.          CM40690
006900         88  FIN-PELIMAS                     VALUE 1.             CM40700
007000 01  FS-PELIMAS                   PIC X(02) VALUE SPACES.        CM40710
007100 01  FS-PELDECA                   PIC X(02) VALUE SPACES.        CM40720
007200******************************************************************CM40730
007300*               CONTADORES                                       *CM40740
007400******************************************************************CM40750
007500 01  WKS-CONTADORES.                                             CM40760
007600     02  WKS-LEIDOS               PIC 9(07) COMP VALUE ZERO.     CM40770
007700     02  WKS-ESCRITOS             PIC 9(05) COMP VALUE ZERO.     CM40780
007750 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.               CM40785
007760     02  FILLER                    PIC X(08).                CM40787
007800******************************************************************CM40790
007900*               TABLA DE DECADAS, INDICE DIRECTO POR DECADA       *CM40800
008000*               INDICE 1 = DECADA 1800, INDICE 300 = DECADA 4790 *CM40810
008100******************************************************************CM40820
008200 01  WKS-IX-DECADA                PIC 9(03) COMP VALUE ZERO.     CM40830
008300 01  WKS-TABLA-DECADAS.                                          CM40840
008400     02  TD-ENTRADA OCCURS 300 TIMES                             CM40850
008500                INDEXED BY WKS-IX-TAB-DEC.                       CM40860
008600         03  TD-SUMA-CALIF        PIC S9(07)V9(02) COMP-3        CM40870
008700                                  VALUE ZERO.                     CM40880
008800         03  TD-CONT-CALIF        PIC 9(05) COMP VALUE ZERO.     CM40890
008850 01  WKS-TABLA-DECADAS-R REDEFINES WKS-TABLA-DECADAS.         CM40895
008860     02  TD-ENTRADA-R         PIC X(09) OCCURS 300 TIMES.     CM40897
008900******************************************************************CM40900
009000 PROCEDURE DIVISION.                                              CM40910
009100 000-MAIN SECTION.                                                CM40920
009200     PERFORM 050-INICIO                                          CM40930
009300     PERFORM 100-LEE-PELIMAS                                     CM40940
009400     PERFORM 110-ACUMULA-DECADAS UNTIL FIN-PELIMAS                CM40950
009500     PERFORM 150-ESCRIBE-DECADAS                                 CM40960
009600     PERFORM 900-ESTADISTICAS                                     CM40970
009700     PERFORM 950-CIERRA-ARCHIVOS                                 CM40980
009800     STOP RUN.                                                    CM40990
009900 000-MAIN-E. EXIT.                                                CM41000
010000                                                                  CM41010
010100 050-INICIO SECTION.                                              CM41020
010200     OPEN INPUT  PELIMAS                                          CM41030
010300     OPEN OUTPUT PELDECA                                          CM41040
010400     IF FS-PELIMAS NOT = 0                                        CM41050
010500        DISPLAY ">>> ERROR AL ABRIR PELIMAS, FS=" FS-PELIMAS      CM41060
010600        MOVE 91 TO RETURN-CODE                                    CM41070
010700        STOP RUN                                                  CM41080
010800     END-IF                                                       CM41090
010900     IF FS-PELDECA NOT = 0                                        CM41100
011000        DISPLAY ">>> ERROR AL ABRIR PELDECA, FS=" FS-PELDECA      CM41110
011100        MOVE 91 TO RETURN-CODE                                    CM41120
011200        STOP RUN                                                  CM41130
011300     END-IF.                                                      CM41140
011400 050-INICIO-E. EXIT.                                              CM41150
011500                                                                  CM41160
011600 100-LEE-PELIMAS SECTION.                                         CM41170
011700     READ PELIMAS                                                CM41180
011800         AT END MOVE 1 TO WKS-FIN-PELIMAS                        CM41190
011900     END-READ.                                                   CM41200
012000 100-LEE-PELIMAS-E. EXIT.                                         CM41210
012100                                                                  CM41220
012200*    SOLO ENTRAN PELICULAS CON FECHA DE ESTRENO Y CALIFICACION   CM41230
012300*    PRESENTES. LA DECADA SE OBTIENE TRUNCANDO EL ANIO ENTRE 10  CM41240
012400 110-ACUMULA-DECADAS SECTION.                                     CM41250
012500     ADD 1 TO WKS-LEIDOS                                          CM41260
012600     IF PLM-FECHA-ESTRENO NOT = ZERO AND PLM-CALIF-PRESENTE       CM41270
012700        COMPUTE WKS-IX-DECADA =                                  CM41280
012800                ((PLM-ANIO-ESTRENO - 1800) / 10) + 1              CM41290
012900        IF WKS-IX-DECADA < 1                                      CM41300
013000           MOVE 1   TO WKS-IX-DECADA                              CM41310
013100        END-IF                                                    CM41320
013200        IF WKS-IX-DECADA > 300                                    CM41330
013300           MOVE 300 TO WKS-IX-DECADA                              CM41340
013400        END-IF                                                    CM41350
013500        SET WKS-IX-TAB-DEC TO WKS-IX-DECADA                       CM41360
013600        ADD PLM-CALIFICACION TO TD-SUMA-CALIF (WKS-IX-TAB-DEC)    CM41370
013700        ADD 1 TO TD-CONT-CALIF (WKS-IX-TAB-DEC)                   CM41380
013800     END-IF                                                       CM41390
013900     PERFORM 100-LEE-PELIMAS.                                    CM41400
014000 110-ACUMULA-DECADAS-E. EXIT.                                     CM41410
014100                                                                  CM41420
014200*    RECORRE LA TABLA DE EXTREMO A EXTREMO; COMO EL INDICE CRECE *CM41430
014300*    CON LA DECADA, LA SALIDA QUEDA EN ORDEN ASCENDENTE           CM41440
014400 150-ESCRIBE-DECADAS SECTION.                                     CM41450
014500     PERFORM 160-ESCRIBE-UNA-DECADA VARYING WKS-IX-TAB-DEC FROM 1 CM41460
014600             BY 1 UNTIL WKS-IX-TAB-DEC > 300.                     CM41470
014700 150-ESCRIBE-DECADAS-E. EXIT.                                     CM41480
014800                                                                  CM41490
014900 160-ESCRIBE-UNA-DECADA SECTION.                                  CM41500
015000     IF TD-CONT-CALIF (WKS-IX-TAB-DEC) > ZERO                     CM41510
015100        COMPUTE RD-DECADE = ((WKS-IX-TAB-DEC - 1) * 10) + 1800    CM41520
015200        COMPUTE RD-AVG-RATING ROUNDED =                           CM41530
015300                TD-SUMA-CALIF (WKS-IX-TAB-DEC) /                  CM41540
015400                TD-CONT-CALIF (WKS-IX-TAB-DEC)                    CM41550
015500        MOVE TD-CONT-CALIF (WKS-IX-TAB-DEC) TO RD-MOVIE-COUNT     CM41560
015600        WRITE REG-PELDECA                                        CM41570
015700        ADD 1 TO WKS-ESCRITOS                                     CM41580
015800     END-IF.                                                      CM41590
015900 160-ESCRIBE-UNA-DECADA-E. EXIT.                                  CM41600
016000                                                                  CM41610
016100 900-ESTADISTICAS SECTION.                                        CM41620
016200     DISPLAY "***********************************************"    CM41630
016300     DISPLAY "*        CMM0040 - CALIFICACION POR DECADA     *"    CM41640
016400     DISPLAY "***********************************************"    CM41650
016500     DISPLAY " PELICULAS LEIDAS          : " WKS-LEIDOS            CM41660
016600     DISPLAY " DECADAS ESCRITAS          : " WKS-ESCRITOS          CM41670
016700     DISPLAY "***********************************************".   CM41680
016800 900-ESTADISTICAS-E. EXIT.                                        CM41690
016900                                                                  CM41700
017000 950-CIERRA-ARCHIVOS SECTION.                                     CM41710
017100     CLOSE PELIMAS PELDECA.                                       CM41720
017200 950-CIERRA-ARCHIVOS-E. EXIT.                                     CM41730
