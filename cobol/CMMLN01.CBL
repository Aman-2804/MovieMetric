000100******************************************************************LN0010
000200* FECHA       : 14/02/2024                                       *LN0020
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *LN0030
000400* APLICACION  : MOVIEMETRIC - ANALITICA DE PELICULAS              *LN0040
000500* PROGRAMA    : CMMLN01                                          *LN0050
000600* TIPO        : SUBRUTINA (CALLABLE)                              *LN0060
000700* DESCRIPCION : CALCULA EL LOGARITMO NATURAL DE UN VALOR RECIBIDO*LN0070
000800*             : POR LINKAGE, LLAMADO DESDE CMM0020 Y CMM0090     *LN0080
000900*             : PARA EL CALCULO DE LA PUNTUACION DE TENDENCIA.   *LN0090
001000*             : NO USA FUNCIONES INTRINSECAS; REDUCE EL ARGUMENTO*LN0100
001100*             : DIVIDIENDO ENTRE 2 HASTA EL RANGO [1,2) Y APLICA *LN0110
001200*             : LA SERIE DE ARTANH: LN(X) = K*LN(2) + 2*ARTANH(Z)*LN0120
001300*             : CON Z = (X-1)/(X+1), 5 TERMINOS DE LA SERIE.     *LN0130
001400* ARCHIVOS    : NO APLICA                                        *LN0140
001500* PROGRAMA(S) : NO APLICA (LLAMADO POR CMM0020, CMM0090)         *LN0150
001600* BPM/RATIONAL: MM-0007                                          *LN0160
001700******************************************************************LN0170
001800*   BITACORA DE CAMBIOS                                          *LN0180
001900*   FECHA       INIC.  TICKET      DESCRIPCION                   *LN0190
002000*   14/02/2024  PEDR   MM-0007     VERSION INICIAL, 4 TERMINOS   *LN0200
002100*   02/06/2024  PEDR   MM-0018     SE AGREGA 5TO TERMINO DE LA   *LN0210
002200*                      SERIE PARA MEJORAR PRECISION A 6 DECIMALES*LN0220
002300*   10/07/2024  EEDR   MM-0040     REVISADO, SIN CAMPOS DE       *LN0230
002400*                      FECHA EN ESTE MODULO DE CALCULO           *LN0240
002500*   05/08/2024  EEDR   MM-0031     GUARDA CONTRA ARGUMENTO < 1   *LN0250
002600******************************************************************LN0260
002700 IDENTIFICATION DIVISION.                                        LN0270
002800 PROGRAM-ID.                    CMMLN01.                         LN0280
002900 AUTHOR.                       ERICK DANIEL RAMIREZ DIVAS.       LN0290
003000 INSTALLATION.                 MOVIEMETRIC ANALYTICS.            LN0300
003100 DATE-WRITTEN.                 02/01/83.                         LN0310
003200 DATE-COMPILED.                                                  LN0320
003300 SECURITY.                     CONFIDENCIAL - USO INTERNO.       LN0330
003400 ENVIRONMENT DIVISION.                                           LN0340
003500 CONFIGURATION SECTION.                                          LN0350
003600 SPECIAL-NAMES.                                                  LN0360
003700     UPSI-0 IS WS-TRAZA-LN ON  STATUS IS TRAZA-ACTIVA            LN0370
003800                         OFF STATUS IS TRAZA-INACTIVA.           LN0380
003900 DATA DIVISION.                                                  LN0390
004000 WORKING-STORAGE SECTION.                                        LN0400
004100******************************************************************LN0410
004200*              AREA DE TRABAJO DE LA REDUCCION DE RANGO          *LN0420
004300******************************************************************LN0430
004400 01  WKS-ARGUMENTO-AREA.                                         LN0440
004500     02  WKS-X                 PIC 9(09)V9(06) COMP-3            LN0450
004600                                VALUE ZERO.                      LN0460
004700     02  WKS-K                 PIC 9(02) COMP VALUE ZERO.        LN0470
004800******************************************************************LN0480
004900*     VALOR ENTERO Y DECIMAL PARA TRAZA (DISPLAY DE DIAGNOSTICO) *LN0490
005000******************************************************************LN0500
005100 01  WKS-VALOR-ENTERO-GRP.                                       LN0510
005200     02  WKS-VALOR-ENTERO      PIC 9(09) VALUE ZERO.             LN0520
005300     02  WKS-VALOR-DECIMAL     PIC 9(06) VALUE ZERO.             LN0530
005400 01  WKS-VALOR-COMBINADO REDEFINES WKS-VALOR-ENTERO-GRP.         LN0540
005500     02  WKS-VALOR-COMPUESTO   PIC 9(15).                        LN0550
005600******************************************************************LN0560
005700*              AREA DE LA SERIE DE ARTANH                        LN0570
005800******************************************************************LN0590
005900 01  WKS-Z-GRUPO.                                                LN0600
006000     02  WKS-Z                 PIC S9(1)V9(06) VALUE ZERO.       LN0610
006100     02  WKS-ZSQ               PIC S9(1)V9(06) VALUE ZERO.       LN0620
006200 01  WKS-Z-GRUPO-R REDEFINES WKS-Z-GRUPO.                        LN0630
006300     02  WKS-Z-BYTES           PIC X(14).                       LN0640
006400 01  WKS-TERMINO               PIC S9(1)V9(06) VALUE ZERO.       LN0650
006500 01  WKS-SUMA                  PIC S9(3)V9(06) VALUE ZERO.       LN0660
006600 01  WKS-LN-REDUCIDO           PIC S9(3)V9(06) VALUE ZERO.       LN0670
006700 01  WKS-LN2                   PIC 9(1)V9(06)                    LN0680
006800                               VALUE 0.693147.                   LN0690
006900******************************************************************LN0700
007000*     TABLA DE DENOMINADORES IMPARES DE LA SERIE (3,5,7,9,11)    *LN0710
007100*     SE ARMA COMO GRUPO FILLER + REDEFINES, COSTUMBRE DE LA     *LN0720
007200*     CASA PARA TABLAS CON VALORES INICIALES FIJOS.              *LN0730
007300******************************************************************LN0740
007400 01  WKS-DENOM-INIC.                                             LN0750
007500     02  FILLER                PIC 9(02) VALUE 3.                LN0760
007600     02  FILLER                PIC 9(02) VALUE 5.                LN0770
007700     02  FILLER                PIC 9(02) VALUE 7.                LN0780
007800     02  FILLER                PIC 9(02) VALUE 9.                LN0790
007900     02  FILLER                PIC 9(02) VALUE 11.               LN0800
008000 01  WKS-DENOM REDEFINES WKS-DENOM-INIC.                         LN0810
008100     02  WKS-DENOMINADOR       PIC 9(02) OCCURS 5 TIMES          LN0820
008200                               INDEXED BY WKS-IX-DEN.            LN0830
008300******************************************************************LN0840
008400 LINKAGE SECTION.                                                LN0850
008500 01  LK-ARGUMENTO              PIC 9(09)V9(06).                  LN0860
008600 01  LK-RESULTADO              PIC S9(03)V9(06).                 LN0870
008700******************************************************************LN0880
008800 PROCEDURE DIVISION USING LK-ARGUMENTO LK-RESULTADO.             LN0890
008900 000-MAIN SECTION.                                               LN0900
009000     PERFORM 100-INICIALIZA                                      LN0910
009100     PERFORM 200-REDUCE-RANGO UNTIL WKS-X < 2                     LN0920
009200     PERFORM 300-SERIE-ARTANH                                    LN0930
009300     COMPUTE LK-RESULTADO ROUNDED =                               LN0940
009400             (WKS-K * WKS-LN2) + WKS-LN-REDUCIDO                  LN0950
009500     GOBACK.                                                      LN0960
009600 000-MAIN-E. EXIT.                                                LN0970
009700                                                                  LN0980
009800*    VALIDA EL ARGUMENTO Y PREPARA LAS AREAS DE TRABAJO           LN0990
009900 100-INICIALIZA SECTION.                                          LN1000
010000     MOVE ZERO       TO WKS-K WKS-SUMA WKS-TERMINO                LN1010
010100                        WKS-LN-REDUCIDO                           LN1020
010200     MOVE LK-ARGUMENTO TO WKS-X                                  LN1030
010300     IF WKS-X < 1                                                LN1040
010400        MOVE 1       TO WKS-X                                    LN1050
010500     END-IF                                                      LN1060
010600     MOVE WKS-X      TO WKS-VALOR-COMPUESTO.                     LN1070
010700 100-INICIALIZA-E. EXIT.                                          LN1080
010800                                                                  LN1090
010900*    DIVIDE EL ARGUMENTO ENTRE 2 HASTA QUE QUEDE EN [1,2)         LN1100
011000 200-REDUCE-RANGO SECTION.                                       LN1110
011100     DIVIDE WKS-X BY 2 GIVING WKS-X                              LN1120
011200     ADD 1 TO WKS-K.                                             LN1130
011300 200-REDUCE-RANGO-E. EXIT.                                        LN1140
011400                                                                  LN1150
011500*    2*ARTANH((X-1)/(X+1)), 5 TERMINOS IMPARES DE LA SERIE        LN1160
011600 300-SERIE-ARTANH SECTION.                                       LN1170
011700     COMPUTE WKS-Z   ROUNDED = (WKS-X - 1) / (WKS-X + 1)         LN1180
011800     COMPUTE WKS-ZSQ ROUNDED = WKS-Z * WKS-Z                     LN1190
011900     MOVE WKS-Z      TO WKS-TERMINO                               LN2000
012000     MOVE WKS-Z      TO WKS-SUMA                                  LN2010
012100     PERFORM 310-ACUMULA-TERMINO VARYING WKS-IX-DEN FROM 1 BY 1   LN2020
012200             UNTIL WKS-IX-DEN > 5                                 LN2030
012300     COMPUTE WKS-LN-REDUCIDO ROUNDED = WKS-SUMA * 2.              LN2040
012400 300-SERIE-ARTANH-E. EXIT.                                        LN2050
012500                                                                  LN2060
012600*    UN TERMINO DE LA SERIE: TERMINO = TERMINO*ZSQ,               LN2070
012700*    SUMA = SUMA + TERMINO/DENOMINADOR(N)                         LN2080
012800 310-ACUMULA-TERMINO SECTION.                                     LN2090
012900     COMPUTE WKS-TERMINO ROUNDED = WKS-TERMINO * WKS-ZSQ         LN2100
013000     COMPUTE WKS-SUMA ROUNDED = WKS-SUMA +                        LN2110
013100             (WKS-TERMINO / WKS-DENOMINADOR(WKS-IX-DEN)).         LN2120
013200 310-ACUMULA-TERMINO-E. EXIT.                                      LN2130
