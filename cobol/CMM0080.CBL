000100******************************************************************CM80010
000200* FECHA       : 09/05/2024                                       *CM80020
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *CM80030
000400* APLICACION  : MOVIEMETRIC - ANALITICA DE PELICULAS              *CM80040
000500* PROGRAMA    : CMM0080                                          *CM80070
000600* TIPO        : BATCH                                            *CM80080
000700* DESCRIPCION : IMPRIME EL REPORTE DE TOP 20 GENEROS (ORDENADOS  *CM80090
000800*             : POR VOLUMEN DESCENDENTE, TOMADO DE PELGNST) Y A  *CM80100
000900*             : CONTINUACION EL LISTADO DE CALIFICACION POR       *CM80110
001000*             : DECADA (TOMADO DE PELDECA, YA VIENE ASCENDENTE)  *CM80120
001100*             : CON UNA LINEA DE GRAN TOTAL AL FINAL.            *CM80130
001200* ARCHIVOS    : PELGNST=ENTRADA, PELDECA=ENTRADA, REPPELI=SALIDA *CM80140
001300* ACCION (ES) : I=IMPRIME                                        *CM80150
001400* PROGRAMA(S) : NO APLICA                                         *CM80160
001500* BPM/RATIONAL: MM-0008                                           *CM80170
001600******************************************************************CM80180
001700*   BITACORA DE CAMBIOS                                          *CM80190
001800*   FECHA       INIC.  TICKET      DESCRIPCION                   *CM80200
001900*   09/05/2024  PEDR   MM-0008     VERSION INICIAL                *CM80210
002000*   27/09/2024  EEDR   MM-0028     GRAN TOTAL PONDERADO POR        *CM80220
002100*                      CANTIDAD DE PELICULAS POR DECADA           *CM80230
002200*   30/10/2024  EEDR   MM-0038     EL ANIO DE LA DECADA YA VIENE  *CM80240
002300*                      EN 4 POSICIONES DESDE PELDECA, SIN AJUSTE  *CM80250
002310*   20/01/2025  EEDR   MM-0041     SE AGREGA PAGINACION AL         *CM80252
002320*                      REPORTE (CORTE DE PAGINA CADA 15 LINEAS)    *CM80254
002400******************************************************************CM80260
002500 IDENTIFICATION DIVISION.                                        CM80270
002600 PROGRAM-ID.                    CMM0080.                         CM80280
002700 AUTHOR.                       ERICK DANIEL RAMIREZ DIVAS.       CM80290
002800 INSTALLATION.                 MOVIEMETRIC ANALYTICS.            CM80300
002900 DATE-WRITTEN.                 25/10/90.                         CM80310
003000 DATE-COMPILED.                                                  CM80320
003100 SECURITY.                     CONFIDENCIAL - USO INTERNO.       CM80330
003200 ENVIRONMENT DIVISION.                                           CM80340
003300 CONFIGURATION SECTION.                                          CM80350
003400 SPECIAL-NAMES.                                                  CM80360
003500     C01 IS TOP-OF-FORM                                          CM80370
003600     UPSI-0 IS WS-0 ON  STATUS IS WKS-TRAZA-ACTIVA                CM80380
003700                   OFF STATUS IS WKS-TRAZA-INACTIVA.              CM80390
003800 INPUT-OUTPUT SECTION.                                           CM80400
003900 FILE-CONTROL.                                                   CM80410
004000     SELECT PELGNST ASSIGN TO PELGNST                            CM80420
004100            ORGANIZATION IS SEQUENTIAL                           CM80430
004200            FILE STATUS   IS FS-PELGNST.                         CM80440
004300     SELECT PELDECA ASSIGN TO PELDECA                            CM80450
004400            ORGANIZATION IS SEQUENTIAL                           CM80460
004500            FILE STATUS   IS FS-PELDECA.                         CM80470
004600     SELECT REPPELI ASSIGN TO REPPELI                            CM80480
004700            ORGANIZATION IS LINE SEQUENTIAL                      CM80490
004800            FILE STATUS   IS FS-REPPELI.                         CM80500
004900 DATA DIVISION.                                                  CM80510
005000 FILE SECTION.                                                   CM80520
005100******************************************************************CM80530
005200*                ESTADISTICAS DE GENERO, DIARIAS (ENTRADA)       *CM80540
005300******************************************************************CM80550
005400 FD  PELGNST.                                                    CM80560
005500 01  REG-PELGNST.                                                CM80570
005600     02  GS-DATE                  PIC 9(08).                    CM80580
005700     02  GS-GENRE-ID              PIC 9(04).                    CM80590
005800     02  GS-GENRE-NAME            PIC X(12).                    CM80600
005900     02  GS-AVG-RATING            PIC 9(02)V9(02).               CM80610
006000     02  GS-AVG-FLAG              PIC X(01).                    CM80620
006100     02  GS-VOLUME                PIC 9(05).                    CM80630
006200     02  FILLER                   PIC X(01).                    CM80640
006300******************************************************************CM80650
006400*                CALIFICACION POR DECADA (ENTRADA)               *CM80660
006500******************************************************************CM80670
006600 FD  PELDECA.                                                    CM80680
006700 01  REG-PELDECA.                                                CM80690
006800     02  RD-DECADE                PIC 9(04).                    CM80700
006900     02  RD-AVG-RATING            PIC 9(02)V9(02).               CM80710
007000     02  RD-MOVIE-COUNT           PIC 9(05).                    CM80720
007100     02  FILLER                   PIC X(01).                    CM80730
007200******************************************************************CM80740
007300*                REPORTE IMPRESO (SALIDA)                        *CM80750
007400******************************************************************CM80760
007500 FD  REPPELI.                                                    CM80770
007600 01  REG-REPPELI                  PIC X(132).                   CM80780
007700******************************************************************CM80790
007800*                ARCHIVO DE TRABAJO PARA ORDENAR LOS GENEROS      *CM80800
007900*                POR VOLUMEN DESCENDENTE                          *CM80810
008000******************************************************************CM80820
008100 SD  WORK-GEN.                                                   CM80830
008200 01  WORK-GEN-REG.                                               CM80840
008300     02  WG-VOLUMEN               PIC 9(05).                    CM80850
008400     02  WG-GENERO-ID             PIC 9(04).                    CM80860
008500     02  WG-GENERO-NOM            PIC X(12).                    CM80870
008600     02  WG-AVG-RATING            PIC 9(02)V9(02).               CM80880
008700     02  WG-AVG-FLAG              PIC X(01).                    CM80890
008800 01  WORK-GEN-REG-R REDEFINES WORK-GEN-REG.                      CM80900
008900     02  FILLER                   PIC X(26).                    CM80910
009000 WORKING-STORAGE SECTION.                                        CM80920
009100******************************************************************CM80930
009200*               BANDERAS DE CONTROL DE ARCHIVOS Y DEL SORT        *CM80940
009300******************************************************************CM80950
009400 01  WKS-BANDERAS.                                                CM80960
009500     02  WKS-FIN-PELGNST          PIC 9(01) VALUE ZERO.          CM80970
009600         88  FIN-PELGNST                    VALUE 1.             CM80980
009700     02  WKS-FIN-SORT-GEN         PIC 9(01) VALUE ZERO.          CM80990
009800         88  FIN-SORT-GEN                    VALUE 1.             CM81000
009900     02  WKS-FIN-PELDECA          PIC 9(01) VALUE ZERO.          CM81010
010000         88  FIN-PELDECA                    VALUE 1.             CM81020
010100 01  FS-PELGNST                   PIC X(02) VALUE SPACES.        CM81030
010200 01  FS-PELDECA                   PIC X(02) VALUE SPACES.        CM81040
010300 01  FS-REPPELI                   PIC X(02) VALUE SPACES.        CM81050
010310******************************************************************CM81051
010320*               CONTADORES DE PAGINACION DEL REPORTE              *CM81052
010330******************************************************************CM81053
010340 77  WKS-NUM-PAGINA               PIC 9(03) COMP VALUE 1.          CM81054
010350 77  WKS-LINEAS-PAGINA            PIC 9(02) COMP VALUE ZERO.       CM81055
010360 77  WKS-MAX-LINEAS-PAG           PIC 9(02) COMP VALUE 15.         CM81056
010400******************************************************************CM81060
010500*               CONTADORES Y ACUMULADORES                        *CM81070
010600******************************************************************CM81080
010700 01  WKS-CONTADORES.                                             CM81090
010800     02  WKS-GEN-LEIDOS           PIC 9(07) COMP VALUE ZERO.     CM81100
010900     02  WKS-GEN-IMPRESOS         PIC 9(05) COMP VALUE ZERO.     CM81110
011000     02  WKS-DEC-LEIDAS           PIC 9(07) COMP VALUE ZERO.     CM81120
011100     02  WKS-DEC-IMPRESAS         PIC 9(05) COMP VALUE ZERO.     CM81130
011200 01  WKS-ACUMULADORES.                                           CM81140
011300     02  WKS-TOTAL-PELIS-DEC      PIC 9(09) COMP VALUE ZERO.     CM81150
011400     02  WKS-SUMA-PONDERADA       PIC S9(11)V9(02) COMP-3        CM81160
011500                                  VALUE ZERO.                    CM81170
011600     02  WKS-PROMEDIO-GENERAL     PIC 9(02)V9(02) VALUE ZERO.    CM81180
011700 01  WKS-ACUMULADORES-R REDEFINES WKS-ACUMULADORES.               CM81190
011800     02  FILLER                   PIC X(15).                    CM81200
011900******************************************************************CM81210
012000*               LINEAS DE ENCABEZADO, DETALLE Y PIE DEL REPORTE   *CM81220
012100*               DE GENEROS                                       *CM81230
012200******************************************************************CM81240
012300 01  WKS-FECHA-PROCESO.                                          CM81250
012400     02  WKS-FECHA-AAAAMMDD       PIC 9(08) VALUE ZERO.          CM81260
012450 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.            CM81265
012460     02  FILLER                   PIC X(08).                    CM81268
012500 01  WKS-LINEA-ENCABEZADO-GEN.                                   CM81270
012600     02  FILLER                   PIC X(03) VALUE SPACES.        CM81280
012700     02  FILLER                   PIC X(34) VALUE                CM81290
012800         "REPORTE TOP 20 GENEROS - MOVIEMM".                     CM81300
012900     02  FILLER                   PIC X(13) VALUE                CM81310
013000         " FECHA PROC: ".                                        CM81320
013100     02  WKS-ENC-FECHA            PIC 9(08).                    CM81330
013200     02  FILLER                   PIC X(10) VALUE "  PAGINA: ".   CM81340
013210     02  WKS-ENC-PAGINA           PIC ZZ9.                        CM81342
013220     02  FILLER                   PIC X(61) VALUE SPACES.         CM81344
013300 01  WKS-LINEA-COLUMNAS-GEN.                                     CM81350
013400     02  FILLER                   PIC X(03) VALUE SPACES.        CM81360
013500     02  FILLER                   PIC X(06) VALUE "RANK  ".      CM81370
013600     02  FILLER                   PIC X(10) VALUE "GENRE-ID  ".  CM81380
013700     02  FILLER                   PIC X(14) VALUE "GENRE-NAME    ".CM81390
013800     02  FILLER                   PIC X(09) VALUE "MOVIES   ".   CM81400
013900     02  FILLER                   PIC X(10) VALUE "AVG-RATING".  CM81410
014000     02  FILLER                   PIC X(80) VALUE SPACES.        CM81420
014100 01  WKS-LINEA-DETALLE-GEN.                                       CM81430
014200     02  FILLER                   PIC X(03) VALUE SPACES.        CM81440
014300     02  WKS-DET-RANK             PIC Z9.                        CM81450
014400     02  FILLER                   PIC X(04) VALUE SPACES.        CM81460
014500     02  WKS-DET-GENRE-ID         PIC ZZZ9.                      CM81470
014600     02  FILLER                   PIC X(06) VALUE SPACES.        CM81480
014700     02  WKS-DET-GENRE-NAME       PIC X(12).                    CM81490
014800     02  FILLER                   PIC X(02) VALUE SPACES.        CM81500
014900     02  WKS-DET-MOVIES           PIC ZZ,ZZ9.                    CM81510
015000     02  FILLER                   PIC X(02) VALUE SPACES.        CM81520
015100     02  WKS-DET-AVG-RATING       PIC Z9.99.                     CM81530
015200     02  FILLER                   PIC X(01) VALUE SPACES.        CM81540
015300     02  WKS-DET-AVG-NA           PIC X(05).                    CM81550
015400     02  FILLER                   PIC X(80) VALUE SPACES.        CM81560
015500 01  WKS-LINEA-PIE-GEN.                                           CM81570
015600     02  FILLER                   PIC X(03) VALUE SPACES.        CM81580
015700     02  FILLER                   PIC X(15) VALUE                CM81590
015800         "GENRES LISTED: ".                                      CM81600
015900     02  WKS-PIE-GEN-CANT         PIC ZZ9.                        CM81610
016000     02  FILLER                   PIC X(111) VALUE SPACES.       CM81620
016100******************************************************************CM81630
016200*               LINEAS DE DETALLE Y PIE DEL REPORTE DE DECADAS    *CM81640
016300******************************************************************CM81650
016400 01  WKS-LINEA-COLUMNAS-DEC.                                      CM81660
016500     02  FILLER                   PIC X(03) VALUE SPACES.        CM81670
016600     02  FILLER                   PIC X(09) VALUE "DECADE   ".   CM81680
016700     02  FILLER                   PIC X(12) VALUE "AVG-RATING  ".CM81690
016800     02  FILLER                   PIC X(09) VALUE "MOVIES   ".   CM81700
016900     02  FILLER                   PIC X(99) VALUE SPACES.        CM81710
017000 01  WKS-LINEA-DETALLE-DEC.                                       CM81720
017100     02  FILLER                   PIC X(03) VALUE SPACES.        CM81730
017200     02  WKS-DET-DECADE           PIC 9999.                      CM81740
017300     02  FILLER                   PIC X(05) VALUE SPACES.        CM81750
017400     02  WKS-DET-DEC-AVG          PIC Z9.99.                     CM81760
017500     02  FILLER                   PIC X(05) VALUE SPACES.        CM81770
017600     02  WKS-DET-DEC-MOVIES       PIC ZZ,ZZ9.                    CM81780
017700     02  FILLER                   PIC X(104) VALUE SPACES.       CM81790
017800 01  WKS-LINEA-GRAN-TOTAL.                                        CM81800
017900     02  FILLER                   PIC X(03) VALUE SPACES.        CM82000
018000     02  FILLER                   PIC X(22) VALUE                CM82010
018100         "GRAND TOTAL - MOVIES: ".                                CM82020
018200     02  WKS-GT-MOVIES            PIC ZZ,ZZZ,ZZ9.                 CM82030
018300     02  FILLER                   PIC X(15) VALUE                CM82040
018400         "  AVG-RATING : ".                                       CM82050
018500     02  WKS-GT-AVG               PIC Z9.99.                     CM82060
018600     02  FILLER                   PIC X(77) VALUE SPACES.        CM82070
018700 PROCEDURE DIVISION.                                              CM82080
018800 000-MAIN SECTION.                                                CM82090
018900     PERFORM 050-INICIO                                          CM82100
019000     SORT WORK-GEN                                                CM82110
019100         ON DESCENDING KEY WG-VOLUMEN                             CM82120
019200         INPUT  PROCEDURE IS 110-CARGA-GENEROS                    CM82130
019300         OUTPUT PROCEDURE IS 140-IMPRIME-TOP-GENEROS              CM82140
019400     PERFORM 200-IMPRIME-DECADAS                                  CM82150
019500     PERFORM 900-ESTADISTICAS                                     CM82160
019600     PERFORM 950-CIERRA-ARCHIVOS                                 CM82170
019700     STOP RUN.                                                    CM82180
019800 000-MAIN-E. EXIT.                                                CM82190
019900                                                                  CM82200
020000 050-INICIO SECTION.                                              CM82210
020100     ACCEPT WKS-FECHA-AAAAMMDD FROM DATE YYYYMMDD                 CM82220
020200     OPEN INPUT  PELGNST                                          CM82230
020300     OPEN INPUT  PELDECA                                          CM82240
020400     OPEN OUTPUT REPPELI                                          CM82250
020500     IF FS-PELGNST NOT = 0                                        CM82260
020600        DISPLAY ">>> ERROR AL ABRIR PELGNST, FS=" FS-PELGNST      CM82270
020700        MOVE 91 TO RETURN-CODE                                    CM82280
020800        STOP RUN                                                  CM82290
020900     END-IF                                                       CM82300
021000     IF FS-PELDECA NOT = 0                                        CM82310
021100        DISPLAY ">>> ERROR AL ABRIR PELDECA, FS=" FS-PELDECA      CM82320
021200        MOVE 91 TO RETURN-CODE                                    CM82330
021300        STOP RUN                                                  CM82340
021400     END-IF                                                       CM82350
021500     IF FS-REPPELI NOT = 0                                        CM82360
021600        DISPLAY ">>> ERROR AL ABRIR REPPELI, FS=" FS-REPPELI      CM82370
021700        MOVE 91 TO RETURN-CODE                                    CM82380
021800        STOP RUN                                                  CM82390
021900     END-IF.                                                      CM82400
022000 050-INICIO-E. EXIT.                                              CM82410
022100                                                                  CM82420
022200 110-CARGA-GENEROS SECTION.                                       CM82430
022300     PERFORM 115-LEE-PELGNST                                      CM82440
022400     PERFORM 120-LIBERA-GENERO UNTIL FIN-PELGNST.                CM82450
022500 110-CARGA-GENEROS-E. EXIT.                                       CM82460
022600                                                                  CM82470
022700 115-LEE-PELGNST SECTION.                                         CM82480
022800     READ PELGNST                                                CM82490
022900         AT END MOVE 1 TO WKS-FIN-PELGNST                        CM82500
023000     END-READ.                                                   CM82510
023100 115-LEE-PELGNST-E. EXIT.                                         CM82520
023200                                                                  CM82530
023300 120-LIBERA-GENERO SECTION.                                       CM82540
023400     ADD 1 TO WKS-GEN-LEIDOS                                      CM82550
023500     MOVE GS-GENRE-ID TO WG-GENERO-ID                             CM82560
023600     MOVE GS-GENRE-NAME TO WG-GENERO-NOM                          CM82570
023700     MOVE GS-AVG-RATING TO WG-AVG-RATING                          CM82580
023800     MOVE GS-AVG-FLAG TO WG-AVG-FLAG                              CM82590
023900     MOVE GS-VOLUME TO WG-VOLUMEN                                 CM82600
024000     RELEASE WORK-GEN-REG                                         CM82610
024100     PERFORM 115-LEE-PELGNST.                                    CM82620
024200 120-LIBERA-GENERO-E. EXIT.                                       CM82630
024300                                                                  CM82640
024400*    IMPRIME EL ENCABEZADO Y LOS PRIMEROS 20 GENEROS DEVUELTOS    CM82650
024500*    POR EL SORT (YA VIENEN EN ORDEN DE VOLUMEN DESCENDENTE)      CM82660
024600 140-IMPRIME-TOP-GENEROS SECTION.                                 CM82670
024700     MOVE WKS-FECHA-AAAAMMDD TO WKS-ENC-FECHA                     CM82800
024720     MOVE WKS-NUM-PAGINA TO WKS-ENC-PAGINA                        CM82802
024740     MOVE ZERO TO WKS-LINEAS-PAGINA                                CM82804
024800     WRITE REG-REPPELI FROM WKS-LINEA-ENCABEZADO-GEN              CM82810
024900     WRITE REG-REPPELI FROM WKS-LINEA-COLUMNAS-GEN                CM82820
025000     MOVE ZERO TO WKS-GEN-IMPRESOS                                CM82830
025100     PERFORM 145-RETORNA-Y-ESCRIBE                                CM82840
025200        UNTIL FIN-SORT-GEN OR WKS-GEN-IMPRESOS = 20               CM82850
025300     MOVE WKS-GEN-IMPRESOS TO WKS-PIE-GEN-CANT                    CM82860
025400     WRITE REG-REPPELI FROM WKS-LINEA-PIE-GEN.                    CM82870
025500 140-IMPRIME-TOP-GENEROS-E. EXIT.                                 CM82880
025600                                                                  CM82890
025700 145-RETORNA-Y-ESCRIBE SECTION.                                   CM82900
025800     RETURN WORK-GEN AT END MOVE 1 TO WKS-FIN-SORT-GEN            CM82910
025900     END-RETURN                                                   CM82920
026000     IF NOT FIN-SORT-GEN                                          CM82930
026100        ADD 1 TO WKS-GEN-IMPRESOS                                 CM82940
026200        MOVE WKS-GEN-IMPRESOS   TO WKS-DET-RANK                  CM82950
026300        MOVE WG-GENERO-ID       TO WKS-DET-GENRE-ID               CM82960
026400        MOVE WG-GENERO-NOM      TO WKS-DET-GENRE-NAME             CM82970
026500        MOVE WG-VOLUMEN         TO WKS-DET-MOVIES                CM82980
026600        IF WG-AVG-FLAG = 'Y'                                      CM82990
026700           MOVE WG-AVG-RATING   TO WKS-DET-AVG-RATING             CM83000
026800           MOVE SPACES          TO WKS-DET-AVG-NA                 CM83010
026900        ELSE                                                      CM83020
027000           MOVE ZERO            TO WKS-DET-AVG-RATING             CM83030
027100           MOVE "  N/A"         TO WKS-DET-AVG-NA                 CM83040
027200        END-IF                                                    CM83050
027300        WRITE REG-REPPELI FROM WKS-LINEA-DETALLE-GEN               CM83060
027310        ADD 1 TO WKS-LINEAS-PAGINA                                CM83062
027320        IF WKS-LINEAS-PAGINA = WKS-MAX-LINEAS-PAG                 CM83064
027330           PERFORM 148-NUEVA-PAGINA-GEN                           CM83066
027340        END-IF                                                    CM83068
027400     END-IF.                                                      CM83070
027500 145-RETORNA-Y-ESCRIBE-E. EXIT.                                   CM83080
027600                                                                  CM83090
027700*    IMPRIME EL LISTADO DE DECADAS (YA ASCENDENTE DESDE PELDECA)  CM83100
027800*    Y ACUMULA PARA LA LINEA DE GRAN TOTAL                        CM83110
027900 200-IMPRIME-DECADAS SECTION.                                     CM83120
028000     WRITE REG-REPPELI FROM WKS-LINEA-COLUMNAS-DEC                CM83130
028100     PERFORM 210-LEE-PELDECA                                      CM83140
028200     PERFORM 220-IMPRIME-UNA-DECADA UNTIL FIN-PELDECA             CM83150
028300     PERFORM 230-IMPRIME-GRAN-TOTAL.                              CM83160
028400 200-IMPRIME-DECADAS-E. EXIT.                                     CM83170
028500                                                                  CM83180
028600 210-LEE-PELDECA SECTION.                                         CM83190
028700     READ PELDECA                                                CM83200
028800         AT END MOVE 1 TO WKS-FIN-PELDECA                         CM83210
028900     END-READ.                                                   CM83220
029000 210-LEE-PELDECA-E. EXIT.                                         CM83230
029100                                                                  CM83240
029200 220-IMPRIME-UNA-DECADA SECTION.                                  CM83250
029300     ADD 1 TO WKS-DEC-LEIDAS                                      CM83260
029400     MOVE RD-DECADE       TO WKS-DET-DECADE                       CM83270
029500     MOVE RD-AVG-RATING   TO WKS-DET-DEC-AVG                      CM83280
029600     MOVE RD-MOVIE-COUNT  TO WKS-DET-DEC-MOVIES                   CM83290
029700     WRITE REG-REPPELI FROM WKS-LINEA-DETALLE-DEC                 CM83300
029800     ADD 1 TO WKS-DEC-IMPRESAS                                    CM83310
029900     ADD RD-MOVIE-COUNT TO WKS-TOTAL-PELIS-DEC                    CM83320
030000     COMPUTE WKS-SUMA-PONDERADA =                                 CM83330
030100        WKS-SUMA-PONDERADA +                                      CM83340
030200        (RD-AVG-RATING * RD-MOVIE-COUNT)                          CM83350
030300     PERFORM 210-LEE-PELDECA.                                    CM83360
030400 220-IMPRIME-UNA-DECADA-E. EXIT.                                  CM83370
030500                                                                  CM83380
030600 230-IMPRIME-GRAN-TOTAL SECTION.                                  CM83390
030700     IF WKS-TOTAL-PELIS-DEC > ZERO                                CM83400
030800        COMPUTE WKS-PROMEDIO-GENERAL ROUNDED =                    CM83410
030900           WKS-SUMA-PONDERADA / WKS-TOTAL-PELIS-DEC               CM83420
031000     ELSE                                                         CM83430
031100        MOVE ZERO TO WKS-PROMEDIO-GENERAL                         CM83440
031200     END-IF                                                       CM83450
031300     MOVE WKS-TOTAL-PELIS-DEC  TO WKS-GT-MOVIES                   CM83460
031400     MOVE WKS-PROMEDIO-GENERAL TO WKS-GT-AVG                      CM83470
031500     WRITE REG-REPPELI FROM WKS-LINEA-GRAN-TOTAL.                 CM83480
031600 230-IMPRIME-GRAN-TOTAL-E. EXIT.                                  CM83490
031700                                                                  CM83500
031800 900-ESTADISTICAS SECTION.                                        CM83510
031900     DISPLAY "***********************************************"    CM83520
032000     DISPLAY "*       CMM0080 - REPORTE DE GENEROS Y DECADAS *"    CM83530
032100     DISPLAY "***********************************************"    CM83540
032200     DISPLAY " GENEROS LEIDOS            : " WKS-GEN-LEIDOS       CM83550
032300     DISPLAY " GENEROS IMPRESOS           : " WKS-GEN-IMPRESOS    CM83560
032400     DISPLAY " DECADAS LEIDAS             : " WKS-DEC-LEIDAS      CM83570
032500     DISPLAY " DECADAS IMPRESAS           : " WKS-DEC-IMPRESAS    CM83580
032600     DISPLAY "***********************************************".   CM83590
032700 900-ESTADISTICAS-E. EXIT.                                        CM83600
032800                                                                  CM83610
032900 950-CIERRA-ARCHIVOS SECTION.                                     CM83620
033000     CLOSE PELGNST PELDECA REPPELI.                               CM83630
033100 950-CIERRA-ARCHIVOS-E. EXIT.                                     CM83640
033200                                                                  CM83650
033300*    INICIA UNA NUEVA PAGINA DEL REPORTE DE GENEROS; REIMPRIME    CM83660
033400*    ENCABEZADO Y COLUMNAS Y REINICIA EL CONTADOR DE LINEAS        CM83670
033500 148-NUEVA-PAGINA-GEN SECTION.                                    CM83680
033600     ADD 1 TO WKS-NUM-PAGINA                                      CM83690
033700     MOVE WKS-NUM-PAGINA TO WKS-ENC-PAGINA                        CM83700
033800     WRITE REG-REPPELI FROM WKS-LINEA-ENCABEZADO-GEN              CM83710
033900         AFTER ADVANCING C01                                      CM83720
034000     WRITE REG-REPPELI FROM WKS-LINEA-COLUMNAS-GEN                CM83730
034100     MOVE ZERO TO WKS-LINEAS-PAGINA.                              CM83740
034200 148-NUEVA-PAGINA-GEN-E. EXIT.                                    CM83750
