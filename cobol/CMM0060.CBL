000100******************************************************************CM60010
000200* FECHA       : 03/05/2024                                       *CM60020
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *CM60030
000400* APLICACION  : MOVIEMETRIC - ANALITICA DE PELICULAS              *CM60040
000500* PROGRAMA    : CMM0060                                          *CM60070
000600* TIPO        : BATCH                                            *CM60080
000700* DESCRIPCION : LEE EL MAESTRO PELIMAS Y EVALUA LA REGLA DE      *CM60090
000800*             : PELICULA SUBVALORADA (CALIFICACION >= 7.5,       *CM60100
000900*             : POPULARIDAD < 30.00 Y VOTOS >= 100). SI LA       *CM60110
001000*             : BANDERA DE SUBVALORADA AUN NO ESTA EN 'Y' SE     *CM60120
001100*             : ACTIVA; NUNCA SE DESACTIVA EN ESTE PASO. ESCRIBE *CM60130
001200*             : EL MAESTRO (POSIBLEMENTE ACTUALIZADO) EN PELMAO. *CM60140
001300* ARCHIVOS    : PELIMAS=ENTRADA, PELMAO=SALIDA (REEMPLAZA)       *CM60150
001400* ACCION (ES) : A=ACTUALIZA                                      *CM60160
001500* PROGRAMA(S) : NO APLICA                                        *CM60170
001600* BPM/RATIONAL: MM-0006                                          *CM60180
001700******************************************************************CM60190
001800*   BITACORA DE CAMBIOS                                          *CM60200
001900*   FECHA       INIC.  TICKET      DESCRIPCION                   *CM60210
002000*   03/05/2024  PEDR   MM-0006     VERSION INICIAL                *CM60220
002100*   16/09/2024  EEDR   MM-0024     SOLO CUENTA TRANSICIONES N->Y  *CM60230
002200*                      (NO SE DESACTIVA LA BANDERA NUNCA)         *CM60240
002300*   23/10/2024  EEDR   MM-0036     SIN CAMPOS DE FECHA EN ESTE    *CM60250
002400*                      PROGRAMA, REVISADO SIN HALLAZGOS           *CM60260
002500******************************************************************CM60270
002600 IDENTIFICATION DIVISION.                                        CM60280
002700 PROGRAM-ID.                    CMM0060.                         CM60290
002800 AUTHOR.                       ERICK DANIEL RAMIREZ DIVAS.       CM60300
002900 INSTALLATION.                 MOVIEMETRIC ANALYTICS.            CM60310
003000 DATE-WRITTEN.                 19/11/86.                         CM60320
003100 DATE-COMPILED.                                                  CM60330
003200 SECURITY.                     CONFIDENCIAL - USO INTERNO.       CM60340
003300 ENVIRONMENT DIVISION.                                           CM60350
003400 CONFIGURATION SECTION.                                          CM60360
003500 SPECIAL-NAMES.                                                  CM60370
003600     C01 IS TOP-OF-FORM                                          CM60380
003700     UPSI-0 IS WS-0 ON  STATUS IS WKS-TRAZA-ACTIVA                CM60390
003800                   OFF STATUS IS WKS-TRAZA-INACTIVA.              CM60400
003900 INPUT-OUTPUT SECTION.                                           CM60410
004000 FILE-CONTROL.                                                   CM60420
004100     SELECT PELIMAS ASSIGN TO PELIMAS                            CM60430
004200            ORGANIZATION IS SEQUENTIAL                           CM60440
004300            FILE STATUS   IS FS-PELIMAS.                         CM60450
004400     SELECT PELMAO  ASSIGN TO PELMAO                             CM60460
004500            ORGANIZATION IS SEQUENTIAL                           CM60470
004600            FILE STATUS   IS FS-PELMAO.                          CM60480
004700 DATA DIVISION.                                                  CM60490
004800 FILE SECTION.                                                   CM60500
004900******************************************************************CM60510
005000*                MAESTRO DE PELICULAS (ENTRADA)                  *CM60520
005100******************************************************************CM60530
005200 FD  PELIMAS.                                                    CM60540
005300     COPY PELIMAS.                                               CM60550
005400******************************************************************CM60560
005500*                MAESTRO DE PELICULAS, ACTUALIZADO (SALIDA)       *CM60570
005600******************************************************************CM60700
005700 FD  PELMAO.                                                     CM60710
005800 01  REG-PELMAO.                                                 CM60720
005900     02  FILLER                   PIC X(315).                    CM60730
006000 WORKING-STORAGE SECTION.                                        CM60740
006100******************************************************************CM60750
006200*               BANDERAS DE CONTROL DE ARCHIVOS                   *CM60760
006300******************************************************************CM60770
006400 01  WKS-BANDERAS.                                                CM60780
006500     02  WKS-FIN-PELIMAS          PIC 9(01) VALUE ZERO.          CM60790
006600         88  FIN-PELIMAS                     VALUE 1.             CM60800
006650 01  WKS-BANDERAS-R REDEFINES WKS-BANDERAS.                     CM60805
006680     02  FILLER                   PIC X(01).                  CM60808
006700 01  FS-PELIMAS                   PIC X(02) VALUE SPACES.        CM60810
006800 01  FS-PELMAO                    PIC X(02) VALUE SPACES.        CM60820
006900******************************************************************CM60830
007000*               CONTADORES                                       *CM60840
007100******************************************************************CM60850
007200 01  WKS-CONTADORES.                                             CM60860
007300     02  WKS-LEIDOS               PIC 9(07) COMP VALUE ZERO.     CM60870
007400     02  WKS-ACTUALIZADOS         PIC 9(07) COMP VALUE ZERO.     CM60880
007450 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.                CM60885
007470     02  FILLER                   PIC X(08).                  CM60888
007500******************************************************************CM60890
007600*               UMBRAL DE LA REGLA DE SUBVALORACION, POR SI      *CM60900
007700*               CAMBIA EN EL FUTURO SIN TOCAR LA LOGICA            *CM60910
007800******************************************************************CM60920
007900 01  WKS-UMBRALES.                                                CM60930
008000     02  WKS-CALIF-MINIMA         PIC 9(02)V9(01) VALUE 7.5.     CM60940
008100     02  WKS-POPULARIDAD-MAXIMA   PIC 9(04)V9(02) VALUE 30.00.   CM60950
008200     02  WKS-VOTOS-MINIMOS        PIC 9(07)       VALUE 100.    CM60960
008300 01  WKS-UMBRALES-R REDEFINES WKS-UMBRALES.                      CM60970
008400     02  FILLER                   PIC X(16).                    CM60980
008500******************************************************************CM60990
008600 PROCEDURE DIVISION.                                              CM61000
008700 000-MAIN SECTION.                                                CM61010
008800     PERFORM 050-INICIO                                          CM61020
008900     PERFORM 100-LEE-PELIMAS                                     CM61030
009000     PERFORM 110-EVALUA-Y-ESCRIBE UNTIL FIN-PELIMAS               CM61040
009100     PERFORM 900-ESTADISTICAS                                     CM61050
009200     PERFORM 950-CIERRA-ARCHIVOS                                 CM61060
009300     STOP RUN.                                                    CM61070
009400 000-MAIN-E. EXIT.                                                CM61080
009500                                                                  CM61090
009600 050-INICIO SECTION.                                              CM61100
009700     OPEN INPUT  PELIMAS                                          CM61110
009800     OPEN OUTPUT PELMAO                                           CM61120
009900     IF FS-PELIMAS NOT = 0                                        CM61130
010000        DISPLAY ">>> ERROR AL ABRIR PELIMAS, FS=" FS-PELIMAS      CM61140
010100        MOVE 91 TO RETURN-CODE                                    CM61150
010200        STOP RUN                                                  CM61160
010300     END-IF                                                       CM61170
010400     IF FS-PELMAO NOT = 0                                         CM61180
010500        DISPLAY ">>> ERROR AL ABRIR PELMAO, FS=" FS-PELMAO        CM61190
010600        MOVE 91 TO RETURN-CODE                                    CM61200
010700        STOP RUN                                                  CM61210
010800     END-IF.                                                      CM61220
010900 050-INICIO-E. EXIT.                                              CM61230
011000                                                                  CM61240
011100 100-LEE-PELIMAS SECTION.                                         CM61250
011200     READ PELIMAS                                                CM61260
011300         AT END MOVE 1 TO WKS-FIN-PELIMAS                        CM61270
011400     END-READ.                                                   CM61280
011500 100-LEE-PELIMAS-E. EXIT.                                         CM61290
011600                                                                  CM61300
011700*    CALIFICACION >= 7.5 Y POPULARIDAD < 30.00 Y VOTOS >= 100.    CM61310
011800*    SOLO SE CUENTA LA TRANSICION N->Y; NUNCA SE APAGA LA         CM61320
011900*    BANDERA EN ESTE PASO                                         CM61330
012000 110-EVALUA-Y-ESCRIBE SECTION.                                    CM61340
012100     ADD 1 TO WKS-LEIDOS                                          CM61350
012200     IF PLM-CALIF-PRESENTE                          AND          CM61360
012300        PLM-CALIFICACION  >= WKS-CALIF-MINIMA        AND          CM61370
012400        PLM-POPULARIDAD   <  WKS-POPULARIDAD-MAXIMA  AND          CM61380
012500        PLM-NUM-VOTOS      >= WKS-VOTOS-MINIMOS       AND          CM61390
012600        NOT PLM-ES-SUBVALORADA                                    CM61400
012700        MOVE 'Y' TO PLM-BANDERA-SUBVALORADA                       CM61410
012800        ADD 1 TO WKS-ACTUALIZADOS                                 CM61420
012900     END-IF                                                       CM61430
013000     MOVE REG-PELIMAS TO REG-PELMAO                               CM61440
013100     WRITE REG-PELMAO                                             CM61450
013200     PERFORM 100-LEE-PELIMAS.                                    CM61460
013300 110-EVALUA-Y-ESCRIBE-E. EXIT.                                    CM61470
013400                                                                  CM61480
013500 900-ESTADISTICAS SECTION.                                        CM61490
013600     DISPLAY "***********************************************"    CM61500
013700     DISPLAY "*       CMM0060 - BANDERA SUBVALORADA          *"    CM61510
013800     DISPLAY "***********************************************"    CM61520
013900     DISPLAY " PELICULAS LEIDAS          : " WKS-LEIDOS            CM61530
014000     DISPLAY " PELICULAS ACTUALIZADAS    : " WKS-ACTUALIZADOS      CM61540
014100     DISPLAY "***********************************************".   CM61550
014200 900-ESTADISTICAS-E. EXIT.                                        CM61560
014300                                                                  CM61570
014400 950-CIERRA-ARCHIVOS SECTION.                                     CM61580
014500     CLOSE PELIMAS PELMAO.                                        CM61590
014600 950-CIERRA-ARCHIVOS-E. EXIT.                                     CM61600
